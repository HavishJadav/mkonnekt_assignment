000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.             CBLANL06.
000300 AUTHOR.                 D. MARRS.
000400 INSTALLATION.           LINDQUIST DIVISION - MIS.
000500 DATE-WRITTEN.           03/14/89.
000600 DATE-COMPILED.          09/08/03.
000700 SECURITY.               COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900***************************************************************
001000* CASE PROBLEM #6 - POINT OF SALE QUERY / INSIGHT ENGINE.     *
001100* READS A FILE OF PLAIN-LANGUAGE SALES QUESTIONS AND A FEED   *
001200* OF RECENT ORDERS, AND PRINTS ONE INSIGHT BLOCK PER QUESTION.*
001300* REPLACES THE OLD OPERATOR-KEYED REPORT-CODE SELECTION MENU. *
001400***************************************************************
001500*
001600* CHANGE LOG.
001700*   03/14/89  DM   ORIGINAL WRITE-UP.  SINGLE "TOTAL SALES"
001800*                  REPORT CODE ONLY, KEYED BY THE OPERATOR ON
001900*                  THE CONSOLE AT RUN TIME.
002000*   09/02/89  DM   ADDED AVERAGE ORDER VALUE AND ORDER COUNT
002100*                  REPORT CODES PER MERCHANDISING REQUEST.
002200*   02/18/90  DM   ADDED MAX-SALE / MIN-SALE BREAKDOWN REPORT
002300*                  CODES WITH LINE ITEM DETAIL.
002400*   11/05/90  TLK  ADDED TOP-SELLING-ITEM REPORT CODE. SORTS
002500*                  BUILT WITH IN-MEMORY TABLES, NOT THE SORT
002600*                  VERB, SINCE SOURCE FILE HAS NO ITEM MASTER.
002700*   06/21/91  TLK  ADDED SALES-BY-EMPLOYEE REPORT CODE PER
002800*                  STORE OPERATIONS REQUEST (TKT 1123).
002900*   04/09/92  TLK  ADDED DISCOUNT-IMPACT AND LARGEST-DISCOUNT
003000*                  REPORT CODES FOR THE MARKETING DEPARTMENT.
003100*   01/15/94  RAB  ADDED SALES-BY-CATEGORY REPORT CODE.  NO
003200*                  CATEGORY MASTER FILE EXISTS YET SO EVERY
003300*                  ITEM CODE FALLS INTO "UNCATEGORIZED".
003400*   07/30/95  RAB  ADDED DAILY SALES TREND AND HOURLY SALES
003500*                  REPORT CODES FOR THE WEEKEND STAFFING STUDY.
003600*   10/02/96  RAB  ADDED REFUND-SUMMARY REPORT CODE PER LOSS
003700*                  PREVENTION REQUEST (TKT 2290).
003800*   08/11/98  PJS  Y2K REMEDIATION.  ALL WORKING DATES CARRY A
003900*                  FULL FOUR DIGIT YEAR NOW; REPLACED THE OLD
004000*                  TWO DIGIT YEAR COMPARE IN THE DAY-COUNT MATH
004100*                  WITH THE JULIAN DAY NUMBER ROUTINES BELOW.
004200*   02/26/99  PJS  Y2K SIGN-OFF RETEST.  NO FURTHER CHANGES.
004300*   07/14/00  PJS  REPLACED THE OPERATOR-KEYED REPORT CODE MENU
004400*                  WITH A PLAIN-LANGUAGE QUERY FILE (TKT 2714).
004500*                  ADDED THE KEYWORD CLASSIFIER BELOW SO THE
004600*                  OPERATOR NO LONGER HAS TO REMEMBER REPORT
004700*                  CODE NUMBERS.
004800*   03/19/01  PJS  ADDED THE "TOP N" / "BOTTOM N" COUNT PARSE
004900*                  SO THE QUERY CAN ASK FOR "TOP 3" INSTEAD OF
005000*                  ALWAYS PRINTING A SINGLE WINNER.
005100*   11/08/01  GMW  ORDER FEED CONVERTED TO THE NEW FLATTENED
005200*                  HEADER / LINE / DISCOUNT LAYOUT REPLACING
005300*                  THE OLD FIXED ONE-LINE-PER-SALE FORMAT.
005400*                  EFFECTIVE LINE PRICE NOW NETS DISCOUNTS.
005500*   04/11/03  GMW  ADDED THE RELATIVE DATE PHRASES ("PAST 3
005600*                  DAYS", "LAST 2 WEEKS") TO THE QUERY PARSER
005700*                  SO THE OPERATOR NEED NOT KEY EXACT DATES.
005800*   09/08/03  GMW  WIRED UPSI-0 TO THE "MAX ORDERS" TRUNCATION
005900*                  WARNING LINE SO THE OPERATOR CAN SET THE
006000*                  SENSE SWITCH OFF ON THE JCL CARD AND
006100*                  SUPPRESS IT ON UNATTENDED OVERNIGHT RUNS
006200*                  (TKT 2899).
006300*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS DIGIT-CHARS IS '0' THRU '9'
006900     CLASS ALPHA-UPPER-CHARS IS 'A' THRU 'Z'
007000*    UPSI-0 SET ON THE JCL CARD SUPPRESSES THE "MAX ORDERS"
007100*    TRUNCATION WARNING LINE FOR UNATTENDED OVERNIGHT RUNS.
007200     UPSI-0 ON STATUS IS TRUNC-WARN-SUPPRESSED
007300            OFF STATUS IS TRUNC-WARN-NORMAL.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800     SELECT QUERY-FEED
007900             ASSIGN TO QUERYIN
008000             ORGANIZATION IS LINE SEQUENTIAL.
008100
008200     SELECT ORDER-FEED
008300             ASSIGN TO ORDRFEED
008400             ORGANIZATION IS LINE SEQUENTIAL.
008500
008600     SELECT INSIGHT-RPT
008700             ASSIGN TO INSIGHTS
008800             ORGANIZATION IS RECORD SEQUENTIAL.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200
009300 FD  QUERY-FEED
009400     LABEL RECORD IS STANDARD
009500     RECORD CONTAINS 120 CHARACTERS
009600     DATA RECORD IS QF-QUERY-REC.
009700
009800 01  QF-QUERY-REC                    PIC X(120).
009900
010000 FD  ORDER-FEED
010100     LABEL RECORD IS STANDARD
010200     RECORD CONTAINS 81 CHARACTERS
010300     DATA RECORD IS OF-HEADER-REC OF-LINE-REC OF-DISC-REC.
010400
010500*    HEADER RECORD - ONE PER ORDER, REC TYPE 'H'.
010600 01  OF-HEADER-REC.
010700     05  OF-H-REC-TYPE               PIC X.
010800         88  OF-IS-HEADER            VALUE 'H'.
010900     05  OF-H-ORDER-ID               PIC X(13).
011000     05  OF-H-CREATED-TIME           PIC X(19).
011100     05  OF-H-CTIME-PARTS REDEFINES OF-H-CREATED-TIME.
011200         10  OF-CT-YEAR              PIC 9(4).
011300         10  FILLER                  PIC X.
011400         10  OF-CT-MONTH             PIC 99.
011500         10  FILLER                  PIC X.
011600         10  OF-CT-DAY               PIC 99.
011700         10  FILLER                  PIC X.
011800         10  OF-CT-HOUR              PIC 99.
011900         10  FILLER                  PIC X.
012000         10  OF-CT-MINUTE            PIC 99.
012100         10  FILLER                  PIC X.
012200         10  OF-CT-SECOND            PIC 99.
012300     05  OF-H-EMPLOYEE-ID            PIC X(13).
012400     05  OF-H-ORDER-TOTAL            PIC S9(9).
012500     05  OF-H-LINE-COUNT             PIC 9(2).
012600     05  OF-H-DISC-COUNT             PIC 9(2).
012700     05  FILLER                      PIC X(22).
012800
012900*    LINE ITEM RECORD - LINE-COUNT PER ORDER, REC TYPE 'L'.
013000 01  OF-LINE-REC.
013100     05  OF-L-REC-TYPE               PIC X.
013200         88  OF-IS-LINE              VALUE 'L'.
013300     05  OF-L-LINE-ITEM-ID           PIC X(13).
013400     05  OF-L-ITEM-NAME              PIC X(30).
013500     05  OF-L-ITEM-CODE              PIC X(10).
013600     05  OF-L-ITEM-PRICE             PIC S9(9).
013700     05  OF-L-QUANTITY               PIC 9(4).
013800     05  OF-L-REFUND-QTY             PIC 9(4).
013900     05  OF-L-REFUND-AMT             PIC S9(9).
014000     05  FILLER                      PIC X.
014100
014200*    DISCOUNT RECORD - DISC-COUNT PER ORDER, REC TYPE 'D'.
014300 01  OF-DISC-REC.
014400     05  OF-D-REC-TYPE               PIC X.
014500         88  OF-IS-DISCOUNT          VALUE 'D'.
014600     05  OF-D-LINE-ITEM-ID           PIC X(13).
014700     05  OF-D-DISC-TYPE              PIC X(12).
014800     05  OF-D-DISC-AMOUNT            PIC S9(9).
014900     05  FILLER                      PIC X(46).
015000
015100 FD  INSIGHT-RPT
015200     LABEL RECORD IS OMITTED
015300     RECORD CONTAINS 132 CHARACTERS
015400     LINAGE IS 60 WITH FOOTING AT 55
015500     DATA RECORD IS PRTLINE.
015600
015700 01  PRTLINE                         PIC X(132).
015800
015900 WORKING-STORAGE SECTION.
016000
016100 01  WORK-AREA.
016200     05  MORE-QUERIES                PIC XXX       VALUE 'YES'.
016300         88  NO-MORE-QUERIES         VALUE 'NO'.
016400     05  MORE-ORDER-RECS             PIC XXX       VALUE 'YES'.
016500         88  NO-MORE-ORDER-RECS      VALUE 'NO'.
016600     05 WS-QUERY-CTR PIC S9(5) COMP VALUE ZERO.
016700     05  WS-TRUNC-FLAG               PIC X         VALUE 'N'.
016800         88  WS-TABLE-TRUNCATED      VALUE 'Y'.
016900     05  WS-DATE-PARSE-FAILED        PIC X         VALUE 'N'.
017000         88  WS-DATE-PARSE-OK        VALUE 'N'.
017100         88  WS-DATE-DID-FAIL        VALUE 'Y'.
017200     05  WS-HAS-DATE-HINT            PIC X         VALUE 'N'.
017300         88  WS-FOUND-DATE-HINT      VALUE 'Y'.
017400     05  WS-RANGE-VALID              PIC X         VALUE 'Y'.
017500         88  WS-RANGE-IS-VALID       VALUE 'Y'.
017600     05  FILLER                      PIC X(6)      VALUE SPACES.
017700
017800 01  TODAY-DATE.
017900     05  TD-YEAR                     PIC 9(4).
018000     05  TD-MONTH                    PIC 99.
018100     05  TD-DAY                      PIC 99.
018200     05  FILLER                      PIC X(4)      VALUE SPACES.
018300
018400*    SCRATCH AREA USED BY THE JULIAN-DAY-NUMBER ROUTINES (8100/
018500*    8200).  ONE DATE AT A TIME IS LOADED HERE, CONVERTED, AND
018600*    THE RESULT PICKED UP BEFORE THE NEXT DATE IS LOADED.
018700 01  WS-CAL-WORK.
018800     05  WS-CAL-DATE-NUM             PIC 9(8).
018900     05  WS-CAL-DATE-GRP REDEFINES WS-CAL-DATE-NUM.
019000         10  WS-CAL-YY               PIC 9(4).
019100         10  WS-CAL-MM               PIC 99.
019200         10  WS-CAL-DD               PIC 99.
019300     05  WS-CAL-JDN                  PIC S9(9)     COMP.
019400     05  WS-CAL-A                    PIC S9(9)     COMP.
019500     05  WS-CAL-B                    PIC S9(9)     COMP.
019600     05  WS-CAL-C                    PIC S9(9)     COMP.
019700     05  WS-CAL-C1                   PIC S9(9)     COMP.
019800     05  WS-CAL-E                    PIC S9(9)     COMP.
019900     05  WS-CAL-E1                   PIC S9(9)     COMP.
020000     05  WS-CAL-F                    PIC S9(9)     COMP.
020100     05  WS-CAL-F1                   PIC S9(9)     COMP.
020200     05  WS-CAL-G                    PIC S9(9)     COMP.
020300     05  WS-CAL-H                    PIC S9(9)     COMP.
020400     05  WS-CAL-H1                   PIC S9(9)     COMP.
020500     05  FILLER                      PIC X(4)      VALUE SPACES.
020600
020700*    THE DATE RANGE DERIVED FOR THE CURRENT QUERY.
020800 01  QUERY-DATE-RANGE.
020900     05  WS-START-YY                 PIC 9(4).
021000     05  WS-START-MM                 PIC 99.
021100     05  WS-START-DD                 PIC 99.
021200     05  WS-END-YY                   PIC 9(4).
021300     05  WS-END-MM                   PIC 99.
021400     05  WS-END-DD                   PIC 99.
021500     05  WS-AVAIL-START-YY           PIC 9(4).
021600     05  WS-AVAIL-START-MM           PIC 99.
021700     05  WS-AVAIL-START-DD           PIC 99.
021800     05  WS-AVAIL-END-YY             PIC 9(4).
021900     05  WS-AVAIL-END-MM             PIC 99.
022000     05  WS-AVAIL-END-DD             PIC 99.
022100     05 WS-DAY-SPAN PIC S9(5) COMP VALUE ZERO.
022200     05  WS-RESULT-COUNT             PIC S9(5)     COMP VALUE 1.
022300     05  FILLER                      PIC X(4)      VALUE SPACES.
022400
022500*    WORKING COPY OF THE QUERY TEXT, REDEFINED AS A CHARACTER
022600*    TABLE SO IT CAN BE SCANNED POSITION BY POSITION.
022700 01  WS-QRY-AREA.
022800     05  WS-QRY-TEXT                 PIC X(120).
022900     05  WS-QRY-CHARS REDEFINES WS-QRY-TEXT.
023000         10  WS-QC OCCURS 120 TIMES  PIC X.
023100     05  WS-QRY-LEN                  PIC S9(5)     COMP VALUE 120.
023200     05  FILLER                      PIC X(4)      VALUE SPACES.
023300
023400 01  WS-SCAN-AREA.
023500     05  WS-SCAN-IX                  PIC S9(5)     COMP.
023600     05  WS-SCAN-JX                  PIC S9(5)     COMP.
023700     05  WS-SCAN-KX                  PIC S9(5)     COMP.
023800     05  WS-FOUND-CTR                PIC S9(5)     COMP.
023900     05  WS-SCAN-NUM                 PIC S9(5)     COMP.
024000     05  WS-SEARCH-WORD              PIC X(20)     VALUE SPACES.
024100     05  WS-SEARCH-LEN               PIC S9(5)     COMP.
024200     05  WS-ISO-FOUND                PIC X         VALUE 'N'.
024300         88  WS-ISO-DATE-FOUND       VALUE 'Y'.
024400     05  FILLER                      PIC X(4)      VALUE SPACES.
024500
024600*    GENERIC LEFT/RIGHT SPACE-TRIM SCRATCH AREA, USED WHEN A
024700*    REPORT LINE IS BUILT FROM AN EDITED NUMERIC OR A PADDED
024800*    ALPHANUMERIC FIELD.
024900 01  WS-TRIM-AREA.
025000     05  WS-TRIM-IN                  PIC X(40)     VALUE SPACES.
025100     05  WS-TRIM-START               PIC S9(5)     COMP VALUE 1.
025200     05  WS-TRIM-END                 PIC S9(5)     COMP VALUE 40.
025300     05  WS-TRIM-OUT                 PIC X(40)     VALUE SPACES.
025400     05  FILLER                      PIC X(4)      VALUE SPACES.
025500
025600*    ORDER WORKING TABLE - ONE ROW PER HEADER RECORD LOADED.
025700 01  WS-ORDER-TABLE.
025800     05 WS-ORD-CNT PIC S9(5) COMP VALUE ZERO.
025900     05 WS-FILTERED-CNT PIC S9(5) COMP VALUE ZERO.
026000     05  WS-ORDER-ROW OCCURS 500 TIMES INDEXED BY ORD-IX.
026100         10  WS-ORD-ID               PIC X(13).
026200         10  WS-ORD-EMP-ID           PIC X(13).
026300         10  WS-ORD-TOTAL            PIC S9(9).
026400         10  WS-ORD-LINE-CNT         PIC 9(2).
026500         10  WS-ORD-DISC-CNT         PIC 9(2).
026600         10  WS-ORD-CYY              PIC 9(4).
026700         10  WS-ORD-CMM              PIC 99.
026800         10  WS-ORD-CDD              PIC 99.
026900         10  WS-ORD-CHH              PIC 99.
027000         10  WS-ORD-TS-OK            PIC X.
027100             88  WS-ORD-TS-IS-OK     VALUE 'Y'.
027200         10  WS-ORD-VALID            PIC X.
027300             88  WS-ORD-IS-VALID     VALUE 'Y'.
027400         10  WS-ORD-IN-RANGE         PIC X.
027500             88  WS-ORD-IS-IN-RANGE  VALUE 'Y'.
027600         10  FILLER                  PIC X(2).
027700
027800*    LINE ITEM WORKING TABLE - LINKED BACK TO ITS ORDER ROW BY
027900*    SUBSCRIPT SO THE ORDER'S IN-RANGE FLAG NEED NOT BE COPIED
028000*    DOWN TO EVERY LINE.
028100 01  WS-LINE-TABLE.
028200     05 WS-LIN-CNT PIC S9(5) COMP VALUE ZERO.
028300     05  WS-LINE-ROW OCCURS 5000 TIMES INDEXED BY LIN-IX.
028400         10  WS-LN-ORDER-IX          PIC S9(5)     COMP.
028500         10  WS-LN-ITEM-ID           PIC X(13).
028600         10  WS-LN-ITEM-NAME         PIC X(30).
028700         10  WS-LN-ITEM-CODE         PIC X(10).
028800         10  WS-LN-PRICE             PIC S9(9).
028900         10  WS-LN-QTY               PIC 9(4).
029000         10  WS-LN-REFUND-QTY        PIC 9(4).
029100         10  WS-LN-REFUND-AMT        PIC S9(9).
029200         10  WS-LN-EFF-PRICE         PIC S9(9).
029300         10  WS-LN-UNITS             PIC S9(5)     COMP.
029400         10  FILLER                  PIC X(2).
029500
029600*    DISCOUNT WORKING TABLE - LINKED TO ITS ORDER ROW AND
029700*    JOINED TO A LINE ITEM BY LINE-ITEM-ID WHEN PRICES NET.
029800 01  WS-DISC-TABLE.
029900     05 WS-DSC-CNT PIC S9(5) COMP VALUE ZERO.
030000     05  WS-DISC-ROW OCCURS 5000 TIMES INDEXED BY DSC-IX.
030100         10  WS-DS-ORDER-IX          PIC S9(5)     COMP.
030200         10  WS-DS-LINE-ID           PIC X(13).
030300         10  WS-DS-TYPE              PIC X(12).
030400         10  WS-DS-AMOUNT            PIC S9(9).
030500         10  FILLER                  PIC X(2).
030600
030700*    ITEM / EMPLOYEE / CATEGORY / DATE / HOUR AGGREGATION
030800*    TABLES.  BUILT FRESH EACH QUERY AND SORTED FOR OUTPUT.
030900 01  WS-ITEM-AGG-TABLE.
031000     05 WS-ITM-CNT PIC S9(5) COMP VALUE ZERO.
031100     05  WS-ITM-ROW OCCURS 2000 TIMES INDEXED BY ITM-IX.
031200         10  WS-ITM-NAME             PIC X(30).
031300         10  WS-ITM-REVENUE          PIC S9(9)     VALUE ZERO.
031400         10 WS-ITM-UNITS PIC S9(7) COMP VALUE ZERO.
031500     05  FILLER                      PIC X(4)      VALUE SPACES.
031600
031700 01  WS-EMP-AGG-TABLE.
031800     05 WS-EMP-CNT PIC S9(5) COMP VALUE ZERO.
031900     05  WS-EMP-ROW OCCURS 200 TIMES INDEXED BY EMP-IX.
032000         10  WS-EMP-ID               PIC X(13).
032100         10  WS-EMP-REVENUE          PIC S9(9)     VALUE ZERO.
032200     05  FILLER                      PIC X(4)      VALUE SPACES.
032300
032400 01  WS-CAT-AGG-TABLE.
032500     05 WS-CAT-CNT PIC S9(5) COMP VALUE ZERO.
032600     05  WS-CAT-ROW OCCURS 50 TIMES INDEXED BY CAT-IX.
032700         10  WS-CAT-NAME             PIC X(20).
032800         10  WS-CAT-REVENUE          PIC S9(9)     VALUE ZERO.
032900     05  FILLER                      PIC X(4)      VALUE SPACES.
033000
033100 01  WS-DATE-AGG-TABLE.
033200     05 WS-DAT-CNT PIC S9(5) COMP VALUE ZERO.
033300     05  WS-DAT-ROW OCCURS 400 TIMES INDEXED BY DAT-IX.
033400         10  WS-DAT-YY               PIC 9(4).
033500         10  WS-DAT-MM               PIC 99.
033600         10  WS-DAT-DD               PIC 99.
033700         10  WS-DAT-REVENUE          PIC S9(9)     VALUE ZERO.
033800     05  FILLER                      PIC X(4)      VALUE SPACES.
033900
034000 01  WS-HOUR-AGG-TABLE.
034100     05  WS-HR-ROW OCCURS 24 TIMES INDEXED BY HR-IX.
034200         10  WS-HR-REVENUE           PIC S9(9)     VALUE ZERO.
034300         10  WS-HR-HAS-DATA          PIC X         VALUE 'N'.
034400             88  WS-HR-IS-POPULATED  VALUE 'Y'.
034500     05  FILLER                      PIC X(4)      VALUE SPACES.
034600
034700*    SORT / SWAP SCRATCH AREA SHARED BY THE 85XX BUBBLE SORT
034800*    PARAGRAPHS (ONE TABLE SORTED AT A TIME - NOT RE-ENTRANT).
034900 01  WS-SORT-AREA.
035000     05  WS-SORT-KEY-SEL             PIC X         VALUE 'R'.
035100         88  WS-SORT-BY-REVENUE      VALUE 'R'.
035200         88  WS-SORT-BY-UNITS        VALUE 'U'.
035300     05  WS-SORT-DIRECTION           PIC X         VALUE 'D'.
035400         88  WS-SORT-DESCENDING      VALUE 'D'.
035500         88  WS-SORT-ASCENDING       VALUE 'A'.
035600     05  WS-SORT-IX                  PIC S9(5)     COMP.
035700     05  WS-SORT-JX                  PIC S9(5)     COMP.
035800     05  WS-SORT-LIMIT               PIC S9(5)     COMP.
035900     05  WS-SORT-SWAPPED             PIC X         VALUE 'N'.
036000         88  WS-A-SWAP-HAPPENED      VALUE 'Y'.
036100     05  WS-SWAP-NAME                PIC X(30).
036200     05  WS-SWAP-REVENUE             PIC S9(9).
036300     05  WS-SWAP-UNITS               PIC S9(7)     COMP.
036400     05  WS-SWAP-ID                  PIC X(13).
036500     05  WS-SWAP-YY                  PIC 9(4).
036600     05  WS-SWAP-MM                  PIC 99.
036700     05  WS-SWAP-DD                  PIC 99.
036800     05  WS-SWAP-ORD-TOTAL           PIC S9(9).
036900     05  WS-SWAP-ORD-IX              PIC S9(5)     COMP.
037000     05  FILLER                      PIC X(4)      VALUE SPACES.
037100
037200*    ORDER-RANKING TABLE FOR MAX-ORDER / MIN-ORDER (HOLDS THE
037300*    SUBSCRIPT OF EACH FILTERED VALID ORDER, SORTED BY TOTAL).
037400 01  WS-RANK-TABLE.
037500     05 WS-RANK-CNT PIC S9(5) COMP VALUE ZERO.
037600     05  WS-RANK-ROW OCCURS 500 TIMES INDEXED BY RNK-IX.
037700         10  WS-RANK-ORD-IX          PIC S9(5)     COMP.
037800         10  WS-RANK-ORD-TOTAL       PIC S9(9).
037900     05  FILLER                      PIC X(4)      VALUE SPACES.
038000
038100*    INTENT CLASSIFICATION RESULT FOR THE CURRENT QUERY.
038200 01  WS-INTENT-AREA.
038300     05  WS-INTENT-CODE              PIC 99        VALUE ZERO.
038400         88  INTENT-TOP-ITEMS            VALUE 01.
038500         88  INTENT-MOST-FREQUENT        VALUE 02.
038600         88  INTENT-AVG-ITEMS            VALUE 03.
038700         88  INTENT-AVG-ORDER-VALUE      VALUE 04.
038800         88  INTENT-MAX-ORDER            VALUE 05.
038900         88  INTENT-MIN-ORDER            VALUE 06.
039000         88  INTENT-ORDER-COUNT          VALUE 07.
039100         88  INTENT-MAX-DISCOUNT         VALUE 08.
039200         88  INTENT-DISCOUNT-IMPACT      VALUE 09.
039300         88  INTENT-SALES-BY-EMPLOYEE    VALUE 10.
039400         88  INTENT-REFUND-SUMMARY       VALUE 11.
039500         88  INTENT-SALES-BY-CATEGORY    VALUE 12.
039600         88  INTENT-HOURLY-SALES         VALUE 13.
039700         88  INTENT-SALES-TREND          VALUE 14.
039800         88  INTENT-TOTAL-REVENUE        VALUE 15.
039900         88  INTENT-GENERAL              VALUE 16.
040000     05  WS-INTENT-NAME              PIC X(24)     VALUE SPACES.
040100     05  FILLER                      PIC X(4)      VALUE SPACES.
040200
040300*    MONTH NAME LOOKUP TABLES - SAME "LITERAL STRING PLUS
040400*    REDEFINES-AS-OCCURS" TECHNIQUE USED FOR THE AMUSEMENT
040500*    PARK PRICE TABLE ON THE TICKET SALES PROGRAM.
040600 01  WS-MONTH-FULL-LIST.
040700     05  FILLER                      PIC X(9)  VALUE 'january  '.
040800     05  FILLER                      PIC X(9)  VALUE 'february '.
040900     05  FILLER                      PIC X(9)  VALUE 'march    '.
041000     05  FILLER                      PIC X(9)  VALUE 'april    '.
041100     05  FILLER                      PIC X(9)  VALUE 'may      '.
041200     05  FILLER                      PIC X(9)  VALUE 'june     '.
041300     05  FILLER                      PIC X(9)  VALUE 'july     '.
041400     05  FILLER                      PIC X(9)  VALUE 'august   '.
041500     05  FILLER                      PIC X(9)  VALUE 'september'.
041600     05  FILLER                      PIC X(9)  VALUE 'october  '.
041700     05  FILLER                      PIC X(9)  VALUE 'november '.
041800     05  FILLER                      PIC X(9)  VALUE 'december '.
041900 01  WS-MONTH-FULL-TBL REDEFINES WS-MONTH-FULL-LIST.
042000     05  WS-MONTH-FULL OCCURS 12 TIMES            PIC X(9).
042100
042200 01  WS-MONTH-ABBR-LIST.
042300     05  FILLER                      PIC X(3)  VALUE 'jan'.
042400     05  FILLER                      PIC X(3)  VALUE 'feb'.
042500     05  FILLER                      PIC X(3)  VALUE 'mar'.
042600     05  FILLER                      PIC X(3)  VALUE 'apr'.
042700     05  FILLER                      PIC X(3)  VALUE 'may'.
042800     05  FILLER                      PIC X(3)  VALUE 'jun'.
042900     05  FILLER                      PIC X(3)  VALUE 'jul'.
043000     05  FILLER                      PIC X(3)  VALUE 'aug'.
043100     05  FILLER                      PIC X(3)  VALUE 'sep'.
043200     05  FILLER                      PIC X(3)  VALUE 'oct'.
043300     05  FILLER                      PIC X(3)  VALUE 'nov'.
043400     05  FILLER                      PIC X(3)  VALUE 'dec'.
043500 01  WS-MONTH-ABBR-TBL REDEFINES WS-MONTH-ABBR-LIST.
043600     05  WS-MONTH-ABBR OCCURS 12 TIMES            PIC X(3).
043700
043800*    PERIOD WORDS USED BY THE DATE-HINT DETECTOR (4400).
043900 01  WS-PERIOD-WORD-LIST.
044000     05  FILLER                      PIC X(7)  VALUE 'day    '.
044100     05  FILLER                      PIC X(7)  VALUE 'week   '.
044200     05  FILLER                      PIC X(7)  VALUE 'month  '.
044300     05  FILLER                      PIC X(7)  VALUE 'year   '.
044400     05  FILLER                      PIC X(7)  VALUE 'quarter'.
044500 01  WS-PERIOD-WORD-TBL REDEFINES WS-PERIOD-WORD-LIST.
044600     05  WS-PERIOD-WORD OCCURS 5 TIMES             PIC X(7).
044700
044800*    SPELLED-OUT NUMBER WORDS, ZERO THROUGH TWENTY, FOR THE
044900*    COUNT EXTRACTOR AND THE DAY-SPAN PARSER (2200/2100).
045000 01  WS-NUMBER-WORD-LIST.
045100     05  FILLER                      PIC X(9)  VALUE 'zero     '.
045200     05  FILLER                      PIC X(9)  VALUE 'one      '.
045300     05  FILLER                      PIC X(9)  VALUE 'two      '.
045400     05  FILLER                      PIC X(9)  VALUE 'three    '.
045500     05  FILLER                      PIC X(9)  VALUE 'four     '.
045600     05  FILLER                      PIC X(9)  VALUE 'five     '.
045700     05  FILLER                      PIC X(9)  VALUE 'six      '.
045800     05  FILLER                      PIC X(9)  VALUE 'seven    '.
045900     05  FILLER                      PIC X(9)  VALUE 'eight    '.
046000     05  FILLER                      PIC X(9)  VALUE 'nine     '.
046100     05  FILLER                      PIC X(9)  VALUE 'ten      '.
046200     05  FILLER                      PIC X(9)  VALUE 'eleven   '.
046300     05  FILLER                      PIC X(9)  VALUE 'twelve   '.
046400     05  FILLER                      PIC X(9)  VALUE 'thirteen '.
046500     05  FILLER                      PIC X(9)  VALUE 'fourteen '.
046600     05  FILLER                      PIC X(9)  VALUE 'fifteen  '.
046700     05  FILLER                      PIC X(9)  VALUE 'sixteen  '.
046800     05  FILLER                      PIC X(9)  VALUE 'seventeen'.
046900     05  FILLER                      PIC X(9)  VALUE 'eighteen '.
047000     05  FILLER                      PIC X(9)  VALUE 'nineteen '.
047100     05  FILLER                      PIC X(9)  VALUE 'twenty   '.
047200 01  WS-NUMBER-WORD-TBL REDEFINES WS-NUMBER-WORD-LIST.
047300     05  WS-NUMBER-WORD OCCURS 21 TIMES           PIC X(9).
047400
047500*    UPPER/LOWER CASE FOLD TABLES FOR THE QUERY TEXT (2010/2011/
047600*    2012) - SAME "LITERAL STRING PLUS REDEFINES-AS-OCCURS"
047700*    TECHNIQUE USED FOR THE MONTH NAME TABLES ABOVE.  KEPT AS A
047800*    PAIR OF PARALLEL TABLES INSTEAD OF ARITHMETIC ON THE
047900*    CHARACTER CODE SINCE NOT EVERY BOX THIS RUNS ON AGREES ON
048000*    WHAT "ADD 32" MEANS TO A LETTER.
048100 01  WS-ALPHA-UPPER-LIST.
048200     05  FILLER                      PIC X     VALUE 'A'.
048300     05  FILLER                      PIC X     VALUE 'B'.
048400     05  FILLER                      PIC X     VALUE 'C'.
048500     05  FILLER                      PIC X     VALUE 'D'.
048600     05  FILLER                      PIC X     VALUE 'E'.
048700     05  FILLER                      PIC X     VALUE 'F'.
048800     05  FILLER                      PIC X     VALUE 'G'.
048900     05  FILLER                      PIC X     VALUE 'H'.
049000     05  FILLER                      PIC X     VALUE 'I'.
049100     05  FILLER                      PIC X     VALUE 'J'.
049200     05  FILLER                      PIC X     VALUE 'K'.
049300     05  FILLER                      PIC X     VALUE 'L'.
049400     05  FILLER                      PIC X     VALUE 'M'.
049500     05  FILLER                      PIC X     VALUE 'N'.
049600     05  FILLER                      PIC X     VALUE 'O'.
049700     05  FILLER                      PIC X     VALUE 'P'.
049800     05  FILLER                      PIC X     VALUE 'Q'.
049900     05  FILLER                      PIC X     VALUE 'R'.
050000     05  FILLER                      PIC X     VALUE 'S'.
050100     05  FILLER                      PIC X     VALUE 'T'.
050200     05  FILLER                      PIC X     VALUE 'U'.
050300     05  FILLER                      PIC X     VALUE 'V'.
050400     05  FILLER                      PIC X     VALUE 'W'.
050500     05  FILLER                      PIC X     VALUE 'X'.
050600     05  FILLER                      PIC X     VALUE 'Y'.
050700     05  FILLER                      PIC X     VALUE 'Z'.
050800 01  WS-ALPHA-UPPER-TBL REDEFINES WS-ALPHA-UPPER-LIST.
050900     05  WS-ALPHA-UPPER OCCURS 26 TIMES           PIC X.
051000 01  WS-ALPHA-LOWER-LIST.
051100     05  FILLER                      PIC X     VALUE 'a'.
051200     05  FILLER                      PIC X     VALUE 'b'.
051300     05  FILLER                      PIC X     VALUE 'c'.
051400     05  FILLER                      PIC X     VALUE 'd'.
051500     05  FILLER                      PIC X     VALUE 'e'.
051600     05  FILLER                      PIC X     VALUE 'f'.
051700     05  FILLER                      PIC X     VALUE 'g'.
051800     05  FILLER                      PIC X     VALUE 'h'.
051900     05  FILLER                      PIC X     VALUE 'i'.
052000     05  FILLER                      PIC X     VALUE 'j'.
052100     05  FILLER                      PIC X     VALUE 'k'.
052200     05  FILLER                      PIC X     VALUE 'l'.
052300     05  FILLER                      PIC X     VALUE 'm'.
052400     05  FILLER                      PIC X     VALUE 'n'.
052500     05  FILLER                      PIC X     VALUE 'o'.
052600     05  FILLER                      PIC X     VALUE 'p'.
052700     05  FILLER                      PIC X     VALUE 'q'.
052800     05  FILLER                      PIC X     VALUE 'r'.
052900     05  FILLER                      PIC X     VALUE 's'.
053000     05  FILLER                      PIC X     VALUE 't'.
053100     05  FILLER                      PIC X     VALUE 'u'.
053200     05  FILLER                      PIC X     VALUE 'v'.
053300     05  FILLER                      PIC X     VALUE 'w'.
053400     05  FILLER                      PIC X     VALUE 'x'.
053500     05  FILLER                      PIC X     VALUE 'y'.
053600     05  FILLER                      PIC X     VALUE 'z'.
053700 01  WS-ALPHA-LOWER-TBL REDEFINES WS-ALPHA-LOWER-LIST.
053800     05  WS-ALPHA-LOWER OCCURS 26 TIMES           PIC X.
053900
054000*    REPORT LINE BUILD AREA AND NUMERIC EDIT FIELDS.
054100 01  WS-REPORT-AREA.
054200     05  WS-RPT-LINE                 PIC X(132)    VALUE SPACES.
054300     05  WS-ED-AMOUNT                PIC -(7)9.99.
054400     05  WS-ED-COUNT                 PIC -(6)9.
054500     05  WS-FMT-DATE-LONG            PIC X(18)     VALUE SPACES.
054600     05  WS-FMT-DATE-SHORT           PIC X(12)     VALUE SPACES.
054700     05  WS-FMT-DATE-HOLD            PIC X(18)     VALUE SPACES.
054800     05 WS-FMT-DATE-HOLD-LEN PIC S9(5) COMP VALUE ZERO.
054900     05  WS-FMT-MONTH-NAME           PIC X(9)      VALUE SPACES.
055000     05  WS-FMT-DAY-ED               PIC Z9.
055100     05  WS-ED-HOUR                  PIC 99.
055200     05  WS-RPT-LONG-FORM            PIC X         VALUE 'Y'.
055300         88  WS-USE-LONG-MONTH       VALUE 'Y'.
055400         88  WS-USE-SHORT-MONTH      VALUE 'N'.
055500     05  FILLER                      PIC X(4)      VALUE SPACES.
055600
055700*    MISCELLANEOUS SCRATCH USED ACROSS THE 5XXX CALC
055800*    PARAGRAPHS.  ONE QUERY'S CALCULATION COMPLETES BEFORE THE
055900*    NEXT STARTS, SO THESE FIELDS ARE SAFELY SHARED.
056000 01  WS-CALC-AREA.
056100     05  WS-ACC-CENTS                PIC S9(11)    VALUE ZERO.
056200     05  WS-ACC-DOLLARS              PIC S9(9)V99  VALUE ZERO.
056300     05 WS-ACC-COUNT PIC S9(7) COMP VALUE ZERO.
056400     05 WS-ACC-COUNT-2 PIC S9(7) COMP VALUE ZERO.
056500     05  WS-BEST-AMOUNT              PIC S9(9)     VALUE ZERO.
056600     05 WS-BEST-IX PIC S9(5) COMP VALUE ZERO.
056700     05 WS-WORK-UNITS PIC S9(7) COMP VALUE ZERO.
056800     05 WS-LOOP-N PIC S9(5) COMP VALUE ZERO.
056900     05  WS-ITEM-SUM                 PIC S9(9)     VALUE ZERO.
057000     05  WS-TAX-OR-FEE               PIC S9(9)     VALUE ZERO.
057100     05  WS-NO-DISCOUNTS             PIC X         VALUE 'Y'.
057200         88  WS-NO-DISCOUNT-FOUND    VALUE 'Y'.
057300     05  FILLER                      PIC X(4)      VALUE SPACES.
057400
057500*    LARGEST-DISCOUNT WORK AREA (5090-CALC-MAX-DISCOUNT).
057600 01  WS-MAXDISC-AREA.
057700     05  WS-MAXDISC-FOUND             PIC X         VALUE 'N'.
057800         88  WS-MAXDISC-WAS-FOUND     VALUE 'Y'.
057900     05  WS-MAXDISC-ORDER-ID          PIC X(13)     VALUE SPACES.
058000     05  WS-MAXDISC-LINE-ID           PIC X(13)     VALUE SPACES.
058100     05  WS-MAXDISC-TYPE              PIC X(12)     VALUE SPACES.
058200     05  WS-MAXDISC-AMOUNT            PIC S9(9)     VALUE ZERO.
058300     05  FILLER                       PIC X(4)      VALUE SPACES.
058400
058500*    LINE COUNTERS FEEDING AVERAGE-ITEMS-PER-ORDER (5070).
058600 01  WS-AVGITM-AREA.
058700     05 WS-AVGITM-ORD-CNT PIC S9(7) COMP VALUE ZERO.
058800     05 WS-AVGITM-LINE-TOT PIC S9(9) COMP VALUE ZERO.
058900     05  FILLER                       PIC X(4)      VALUE SPACES.
059000
059100*    ADDITIONAL SCAN/EXTRACT SCRATCH FOR THE DATE AND COUNT
059200*    PARSERS (4100-4200 SERIES).
059300 01  WS-EXTRACT-AREA.
059400     05  WS-EXTRACT-FOUND             PIC X         VALUE 'N'.
059500         88  WS-EXTRACT-WAS-FOUND     VALUE 'Y'.
059600     05  WS-ISO-YY                    PIC 9(4)      VALUE ZERO.
059700     05  WS-ISO-MM                    PIC 99        VALUE ZERO.
059800     05  WS-ISO-DD                    PIC 99        VALUE ZERO.
059900     05  FILLER                       PIC X(4)      VALUE SPACES.
060000
060100*    COMPOSITE YYYYMMDD WORK FIELDS FOR DATE-RANGE COMPARES
060200*    (2500/2600) - AVOIDS THREE SEPARATE Y/M/D COMPARISONS.
060300 01  WS-COMPARE-AREA.
060400     05  WS-CMP-START                 PIC S9(9)     COMP.
060500     05  WS-CMP-END                   PIC S9(9)     COMP.
060600     05  WS-CMP-ORDER                 PIC S9(9)     COMP.
060700     05  WS-CMP-AVAIL-START           PIC S9(9)     COMP.
060800     05  WS-CMP-AVAIL-END             PIC S9(9)     COMP.
060900     05  FILLER                       PIC X(4)      VALUE SPACES.
061000
061100 PROCEDURE DIVISION.
061200
061300*****************************************************************
061400* 0000-CBLANL06 - MAINLINE.  ONE PASS OF 2000-PROCESS-ONE-QUERY *
061500* PER QUERY RECORD, UNTIL THE QUERY FEED IS EXHAUSTED.          *
061600*****************************************************************
061700 0000-CBLANL06.
061800
061900     PERFORM 1000-INITIALIZE.
062000     PERFORM 2000-PROCESS-ONE-QUERY THRU 2000-EXIT
062100         UNTIL NO-MORE-QUERIES.
062200     PERFORM 3000-TERMINATE.
062300     STOP RUN.
062400
062500 1000-INITIALIZE.
062600
062700     OPEN INPUT QUERY-FEED.
062800     OPEN OUTPUT INSIGHT-RPT.
062900
063000     MOVE FUNCTION CURRENT-DATE (1:4) TO TD-YEAR.
063100     MOVE FUNCTION CURRENT-DATE (5:2) TO TD-MONTH.
063200     MOVE FUNCTION CURRENT-DATE (7:2) TO TD-DAY.
063300
063400     PERFORM 9000-READ-QUERY.
063500
063600*****************************************************************
063700* 2000-PROCESS-ONE-QUERY - ONE FULL PASS OF THE BATCH FLOW FOR  *
063800* ONE QUERY RECORD: DATE PARSE, COUNT PARSE, ORDER LOAD, RANGE  *
063900* FILTER/VALIDATE, CLASSIFY, COMPUTE, REPORT.  ANY SKIP POINT   *
064000* GOES TO 2000-READ-NEXT SO THE NEXT QUERY STILL GETS READ.     *
064100*****************************************************************
064200 2000-PROCESS-ONE-QUERY.
064300
064400     MOVE QF-QUERY-REC TO WS-QRY-TEXT.
064500     PERFORM 2010-FOLD-QUERY-TO-LOWER THRU 2010-EXIT.
064600     MOVE 'N' TO WS-DATE-PARSE-FAILED.
064700     MOVE 'N' TO WS-HAS-DATE-HINT.
064800     MOVE 'Y' TO WS-RANGE-VALID.
064900     MOVE 'N' TO WS-TRUNC-FLAG.
065000     MOVE 1 TO WS-RESULT-COUNT.
065100
065200     PERFORM 2100-PARSE-DATE-RANGE THRU 2100-EXIT.
065300
065400     IF WS-DATE-DID-FAIL
065500         PERFORM 4400-CHECK-DATE-HINT THRU 4400-EXIT
065600         IF WS-FOUND-DATE-HINT
065700             PERFORM 7010-EMIT-BAD-DATE
065800             GO TO 2000-READ-NEXT
065900         ELSE
066000             PERFORM 2420-DEFAULT-DATE-RANGE
066100         END-IF
066200     END-IF.
066300
066400     PERFORM 2200-PARSE-RESULT-COUNT THRU 2200-EXIT.
066500
066600     PERFORM 2300-LOAD-ORDER-TABLE THRU 2300-EXIT.
066700
066800     IF WS-ORD-CNT = ZERO
066900         PERFORM 7020-EMIT-NO-DATA
067000         GO TO 2000-READ-NEXT
067100     END-IF.
067200
067300     PERFORM 2450-SET-AVAILABLE-RANGE.
067400     PERFORM 2500-FILTER-ORDERS-BY-DATE.
067500     PERFORM 2600-VALIDATE-DATE-RANGE.
067600
067700     IF NOT WS-RANGE-IS-VALID
067800         PERFORM 7030-EMIT-RANGE-INVALID
067900         GO TO 2000-READ-NEXT
068000     END-IF.
068100
068200     IF WS-FILTERED-CNT = ZERO
068300         PERFORM 7040-EMIT-NO-ORDERS-FOUND
068400         GO TO 2000-READ-NEXT
068500     END-IF.
068600
068700     PERFORM 2700-CLASSIFY-INTENT THRU 2700-EXIT.
068800     PERFORM 2800-COMPUTE-AND-REPORT.
068900
069000 2000-READ-NEXT.
069100
069200     PERFORM 9000-READ-QUERY.
069300
069400 2000-EXIT.
069500     EXIT.
069600
069700*    FOLDS THE QUERY TEXT TO LOWER CASE, ONE CHARACTER AT A TIME,
069800*    BEFORE ANY KEYWORD TEST RUNS (2100/2200/2700/4400 AND ALL
069900*    THE RULES UNDER THEM COMPARE AGAINST LOWER-CASE LITERALS).
070000*    NO INTRINSIC FUNCTION - JUST THE SAME HARD WAY THE DIGIT
070100*    SCANNER ABOVE DE-EDITS A CHARACTER, ONE POSITION AT A TIME.
070200 2010-FOLD-QUERY-TO-LOWER.
070300
070400     PERFORM 2011-FOLD-ONE-CHAR THRU 2011-EXIT
070500         VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX >
070600             WS-QRY-LEN.
070700
070800 2010-EXIT.
070900     EXIT.
071000
071100 2011-FOLD-ONE-CHAR.
071200     IF WS-QC (WS-SCAN-IX) IS ALPHA-UPPER-CHARS
071300         MOVE 'N' TO WS-EXTRACT-FOUND
071400         MOVE 1 TO WS-SCAN-JX
071500         PERFORM 2012-TEST-ONE-ALPHA THRU 2012-EXIT
071600             UNTIL WS-SCAN-JX > 26 OR WS-EXTRACT-WAS-FOUND
071700     END-IF.
071800 2011-EXIT.
071900     EXIT.
072000
072100*    LOOKS UP THE MATCHING LOWER-CASE LETTER IN THE PARALLEL
072200*    ALPHA TABLES BELOW - SAME "SHARED SUBSCRIPT BETWEEN TWO
072300*    OCCURS TABLES" IDEA THE MONTH/ABBREVIATION PAIR USES.
072400 2012-TEST-ONE-ALPHA.
072500     IF WS-QC (WS-SCAN-IX) = WS-ALPHA-UPPER (WS-SCAN-JX)
072600         MOVE WS-ALPHA-LOWER (WS-SCAN-JX) TO WS-QC (WS-SCAN-IX)
072700         MOVE 'Y' TO WS-EXTRACT-FOUND
072800     ELSE
072900         ADD 1 TO WS-SCAN-JX
073000     END-IF.
073100 2012-EXIT.
073200     EXIT.
073300
073400*****************************************************************
073500* 2100-PARSE-DATE-RANGE - QUERY PARSER.  RULES TESTED IN ORDER, *
073600* FIRST MATCH WINS, GO TO 2100-EXIT.  RULE 8 (FALL THROUGH)     *
073700* SETS WS-DATE-PARSE-FAILED FOR THE CALLER TO HANDLE.           *
073800*****************************************************************
073900 2100-PARSE-DATE-RANGE.
074000
074100     MOVE 'yesterday' TO WS-SEARCH-WORD.
074200     MOVE 9 TO WS-SEARCH-LEN.
074300     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
074400     IF WS-FOUND-CTR > ZERO
074500         MOVE 1 TO WS-LOOP-N
074600         PERFORM 8300-SUBTRACT-DAYS-FROM-TODAY
074700         MOVE WS-CAL-YY TO WS-START-YY  WS-END-YY
074800         MOVE WS-CAL-MM TO WS-START-MM  WS-END-MM
074900         MOVE WS-CAL-DD TO WS-START-DD  WS-END-DD
075000         GO TO 2100-EXIT
075100     END-IF.
075200
075300     MOVE 'today' TO WS-SEARCH-WORD.
075400     MOVE 5 TO WS-SEARCH-LEN.
075500     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
075600     IF WS-FOUND-CTR > ZERO
075700         MOVE TD-YEAR TO WS-START-YY  WS-END-YY
075800         MOVE TD-MONTH TO WS-START-MM  WS-END-MM
075900         MOVE TD-DAY TO WS-START-DD  WS-END-DD
076000         GO TO 2100-EXIT
076100     END-IF.
076200
076300     MOVE 'past' TO WS-SEARCH-WORD.
076400     MOVE 4 TO WS-SEARCH-LEN.
076500     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
076600     IF WS-FOUND-CTR > ZERO
076700         MOVE 'day' TO WS-SEARCH-WORD
076800         MOVE 3 TO WS-SEARCH-LEN
076900         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT
077000         IF WS-FOUND-CTR > ZERO
077100             PERFORM 4210-EXTRACT-N-FOR-WORD THRU 4210-EXIT
077200             MOVE 1 TO WS-LOOP-N
077300             IF WS-EXTRACT-WAS-FOUND
077400                 MOVE WS-SCAN-NUM TO WS-LOOP-N
077500             END-IF
077600             PERFORM 8300-SUBTRACT-DAYS-FROM-TODAY
077700             MOVE WS-CAL-YY TO WS-START-YY
077800             MOVE WS-CAL-MM TO WS-START-MM
077900             MOVE WS-CAL-DD TO WS-START-DD
078000             MOVE TD-YEAR TO WS-END-YY
078100             MOVE TD-MONTH TO WS-END-MM
078200             MOVE TD-DAY TO WS-END-DD
078300             GO TO 2100-EXIT
078400         END-IF
078500     END-IF.
078600
078700     MOVE 'week' TO WS-SEARCH-WORD.
078800     MOVE 4 TO WS-SEARCH-LEN.
078900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
079000     IF WS-FOUND-CTR > ZERO
079100         MOVE 'last' TO WS-SEARCH-WORD
079200         MOVE 4 TO WS-SEARCH-LEN
079300         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT
079400         MOVE WS-FOUND-CTR TO WS-SCAN-JX
079500         MOVE 'past' TO WS-SEARCH-WORD
079600         MOVE 4 TO WS-SEARCH-LEN
079700         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT
079800         IF WS-SCAN-JX > ZERO OR WS-FOUND-CTR > ZERO
079900             MOVE 'week' TO WS-SEARCH-WORD
080000             MOVE 4 TO WS-SEARCH-LEN
080100             PERFORM 4210-EXTRACT-N-FOR-WORD THRU 4210-EXIT
080200             IF WS-EXTRACT-WAS-FOUND
080300                 COMPUTE WS-LOOP-N = WS-SCAN-NUM * 7
080400                 PERFORM 8300-SUBTRACT-DAYS-FROM-TODAY
080500                 MOVE WS-CAL-YY TO WS-START-YY
080600                 MOVE WS-CAL-MM TO WS-START-MM
080700                 MOVE WS-CAL-DD TO WS-START-DD
080800                 MOVE TD-YEAR TO WS-END-YY
080900                 MOVE TD-MONTH TO WS-END-MM
081000                 MOVE TD-DAY TO WS-END-DD
081100                 GO TO 2100-EXIT
081200             END-IF
081300         END-IF
081400     END-IF.
081500
081600     MOVE 'month' TO WS-SEARCH-WORD.
081700     MOVE 5 TO WS-SEARCH-LEN.
081800     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
081900     IF WS-FOUND-CTR > ZERO
082000         MOVE 'last' TO WS-SEARCH-WORD
082100         MOVE 4 TO WS-SEARCH-LEN
082200         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT
082300         MOVE WS-FOUND-CTR TO WS-SCAN-JX
082400         MOVE 'past' TO WS-SEARCH-WORD
082500         MOVE 4 TO WS-SEARCH-LEN
082600         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT
082700         IF WS-SCAN-JX > ZERO OR WS-FOUND-CTR > ZERO
082800             MOVE 'month' TO WS-SEARCH-WORD
082900             MOVE 5 TO WS-SEARCH-LEN
083000             PERFORM 4210-EXTRACT-N-FOR-WORD THRU 4210-EXIT
083100             IF WS-EXTRACT-WAS-FOUND
083200                 COMPUTE WS-LOOP-N = WS-SCAN-NUM * 30
083300                 PERFORM 8300-SUBTRACT-DAYS-FROM-TODAY
083400                 MOVE WS-CAL-YY TO WS-START-YY
083500                 MOVE WS-CAL-MM TO WS-START-MM
083600                 MOVE WS-CAL-DD TO WS-START-DD
083700                 MOVE TD-YEAR TO WS-END-YY
083800                 MOVE TD-MONTH TO WS-END-MM
083900                 MOVE TD-DAY TO WS-END-DD
084000                 GO TO 2100-EXIT
084100             END-IF
084200         END-IF
084300     END-IF.
084400
084500     MOVE 'last week' TO WS-SEARCH-WORD.
084600     MOVE 9 TO WS-SEARCH-LEN.
084700     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
084800     IF WS-FOUND-CTR > ZERO
084900         MOVE 7 TO WS-LOOP-N
085000         PERFORM 8300-SUBTRACT-DAYS-FROM-TODAY
085100         MOVE WS-CAL-YY TO WS-START-YY
085200         MOVE WS-CAL-MM TO WS-START-MM
085300         MOVE WS-CAL-DD TO WS-START-DD
085400         MOVE TD-YEAR TO WS-END-YY
085500         MOVE TD-MONTH TO WS-END-MM
085600         MOVE TD-DAY TO WS-END-DD
085700         GO TO 2100-EXIT
085800     END-IF.
085900
086000     PERFORM 4160-SCAN-ISO-DATE THRU 4160-EXIT.
086100     IF WS-ISO-DATE-FOUND
086200         MOVE WS-ISO-YY TO WS-START-YY  WS-END-YY
086300         MOVE WS-ISO-MM TO WS-START-MM  WS-END-MM
086400         MOVE WS-ISO-DD TO WS-START-DD  WS-END-DD
086500         GO TO 2100-EXIT
086600     END-IF.
086700
086800     MOVE 'Y' TO WS-DATE-PARSE-FAILED.
086900
087000 2100-EXIT.
087100     EXIT.
087200
087300*    RULE 2 (NO DATE HINT) DEFAULT: START = TODAY - 2, END = TODAY
087400 2420-DEFAULT-DATE-RANGE.
087500
087600     MOVE 2 TO WS-LOOP-N.
087700     PERFORM 8300-SUBTRACT-DAYS-FROM-TODAY.
087800     MOVE WS-CAL-YY TO WS-START-YY.
087900     MOVE WS-CAL-MM TO WS-START-MM.
088000     MOVE WS-CAL-DD TO WS-START-DD.
088100     MOVE TD-YEAR TO WS-END-YY.
088200     MOVE TD-MONTH TO WS-END-MM.
088300     MOVE TD-DAY TO WS-END-DD.
088400
088500*    AVAILABLE-START = TODAY - 2, AVAILABLE-END = TODAY, EVERY
088600*    QUERY (STEP 5 OF THE BATCH FLOW).
088700 2450-SET-AVAILABLE-RANGE.
088800
088900     MOVE 2 TO WS-LOOP-N.
089000     PERFORM 8300-SUBTRACT-DAYS-FROM-TODAY.
089100     MOVE WS-CAL-YY TO WS-AVAIL-START-YY.
089200     MOVE WS-CAL-MM TO WS-AVAIL-START-MM.
089300     MOVE WS-CAL-DD TO WS-AVAIL-START-DD.
089400     MOVE TD-YEAR TO WS-AVAIL-END-YY.
089500     MOVE TD-MONTH TO WS-AVAIL-END-MM.
089600     MOVE TD-DAY TO WS-AVAIL-END-DD.
089700
089800*****************************************************************
089900* 2200-PARSE-RESULT-COUNT - COUNT EXTRACTOR.  "TOP 3", "3       *
090000* SMALLEST" ... DEFAULT 1 WHEN NO KEYWORD/DIGIT PAIR IS FOUND.  *
090100*****************************************************************
090200 2200-PARSE-RESULT-COUNT.
090300
090400     MOVE 1 TO WS-RESULT-COUNT.
090500     MOVE ZERO TO WS-ACC-COUNT.
090600
090700     MOVE 'top' TO WS-SEARCH-WORD.      MOVE 3 TO WS-SEARCH-LEN.
090800     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
090900     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
091000     MOVE 'max' TO WS-SEARCH-WORD.      MOVE 3 TO WS-SEARCH-LEN.
091100     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
091200     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
091300     MOVE 'lowest' TO WS-SEARCH-WORD.   MOVE 6 TO WS-SEARCH-LEN.
091400     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
091500     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
091600     MOVE 'min' TO WS-SEARCH-WORD.      MOVE 3 TO WS-SEARCH-LEN.
091700     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
091800     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
091900     MOVE 'smallest' TO WS-SEARCH-WORD. MOVE 8 TO WS-SEARCH-LEN.
092000     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
092100     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
092200
092300     IF WS-ACC-COUNT > ZERO
092400         PERFORM 4150-SCAN-FIRST-DIGIT-RUN THRU 4150-EXIT
092500         IF WS-EXTRACT-WAS-FOUND
092600             MOVE WS-SCAN-NUM TO WS-RESULT-COUNT
092700         END-IF
092800     END-IF.
092900
093000 2200-EXIT.
093100     EXIT.
093200
093300*    SINGLE-DIGIT WORK FIELD FOR THE CHARACTER-BY-CHARACTER
093400*    DIGIT-RUN SCANNER (4150/4153) - A DIGIT CHARACTER MOVED
093500*    HERE DE-EDITS CLEANLY INTO A ONE-DIGIT NUMERIC.
093600 01  WS-SCAN-DIGIT                     PIC 9.
093700
093800*****************************************************************
093900* 4XXX SERIES - TEXT SCANNING UTILITIES SHARED BY THE DATE AND  *
094000* COUNT PARSERS AND THE INTENT ROUTER.  NONE OF THESE USE AN    *
094100* INTRINSIC FUNCTION - PLAIN INSPECT/REFERENCE MODIFICATION.    *
094200*****************************************************************
094300
094400*    GENERIC "DOES THE QUERY TEXT CONTAIN THIS WORD" TEST.
094500*    CALLER LOADS WS-SEARCH-WORD/WS-SEARCH-LEN FIRST.  RESULT
094600*    COMES BACK AS A TALLY IN WS-FOUND-CTR (ZERO = NOT FOUND).
094700 4100-CHECK-CONTAINS.
094800
094900     MOVE ZERO TO WS-FOUND-CTR.
095000     INSPECT WS-QRY-TEXT TALLYING WS-FOUND-CTR
095100         FOR ALL WS-SEARCH-WORD (1:WS-SEARCH-LEN).
095200
095300 4100-EXIT.
095400     EXIT.
095500
095600*    FINDS THE FIRST RUN OF DIGIT CHARACTERS ANYWHERE IN THE
095700*    QUERY TEXT AND RETURNS ITS VALUE IN WS-SCAN-NUM.
095800 4150-SCAN-FIRST-DIGIT-RUN.
095900
096000     MOVE 'N' TO WS-EXTRACT-FOUND.
096100     MOVE ZERO TO WS-SCAN-NUM.
096200     MOVE 1 TO WS-SCAN-IX.
096300     PERFORM 4151-BUMP-SCAN-IX THRU 4151-EXIT
096400         UNTIL WS-SCAN-IX > WS-QRY-LEN
096500            OR WS-QC (WS-SCAN-IX) IS DIGIT-CHARS.
096600     IF WS-SCAN-IX > WS-QRY-LEN
096700         GO TO 4150-EXIT
096800     END-IF.
096900     PERFORM 4153-TAKE-ONE-DIGIT THRU 4153-EXIT
097000         UNTIL WS-SCAN-IX > WS-QRY-LEN
097100            OR WS-QC (WS-SCAN-IX) NOT IS DIGIT-CHARS.
097200     MOVE 'Y' TO WS-EXTRACT-FOUND.
097300
097400 4150-EXIT.
097500     EXIT.
097600
097700 4151-BUMP-SCAN-IX.
097800     ADD 1 TO WS-SCAN-IX.
097900 4151-EXIT.
098000     EXIT.
098100
098200 4153-TAKE-ONE-DIGIT.
098300     MOVE WS-QC (WS-SCAN-IX) TO WS-SCAN-DIGIT.
098400     COMPUTE WS-SCAN-NUM = WS-SCAN-NUM * 10 + WS-SCAN-DIGIT.
098500     ADD 1 TO WS-SCAN-IX.
098600 4153-EXIT.
098700     EXIT.
098800
098900*    LOOKS FOR AN ISO DATE (YYYY-MM-DD) ANYWHERE IN THE QUERY
099000*    TEXT USING THE DIGIT-CHARS CLASS TEST AGAINST FIXED OFFSETS.
099100 4160-SCAN-ISO-DATE.
099200
099300     MOVE 'N' TO WS-ISO-FOUND.
099400     MOVE 1 TO WS-SCAN-IX.
099500     PERFORM 4162-TEST-ISO-AT-IX THRU 4162-EXIT
099600         UNTIL WS-SCAN-IX > (WS-QRY-LEN - 9) OR WS-ISO-DATE-FOUND.
099700
099800 4160-EXIT.
099900     EXIT.
100000
100100 4162-TEST-ISO-AT-IX.
100200     IF WS-QRY-TEXT (WS-SCAN-IX:4) IS DIGIT-CHARS
100300         AND WS-QRY-TEXT (WS-SCAN-IX + 4:1) = '-'
100400         AND WS-QRY-TEXT (WS-SCAN-IX + 5:2) IS DIGIT-CHARS
100500         AND WS-QRY-TEXT (WS-SCAN-IX + 8:1) = '-'
100600         AND WS-QRY-TEXT (WS-SCAN-IX + 9:2) IS DIGIT-CHARS
100700         MOVE WS-QRY-TEXT (WS-SCAN-IX:4)     TO WS-ISO-YY
100800         MOVE WS-QRY-TEXT (WS-SCAN-IX + 5:2) TO WS-ISO-MM
100900         MOVE WS-QRY-TEXT (WS-SCAN-IX + 9:2) TO WS-ISO-DD
101000         MOVE 'Y' TO WS-ISO-FOUND
101100     ELSE
101200         ADD 1 TO WS-SCAN-IX
101300     END-IF.
101400 4162-EXIT.
101500     EXIT.
101600
101700*    COMPUTES THE TRIMMED LENGTH OF WS-SEARCH-WORD (POSITION OF
101800*    THE FIRST TRAILING SPACE, OR 20 IF NONE) - USED AFTER A
101900*    TABLE ENTRY IS MOVED INTO WS-SEARCH-WORD FOR A CONTAINS TEST.
102000 4176-WORD-LEN.
102100
102200     MOVE 20 TO WS-SEARCH-LEN.
102300     MOVE 1 TO WS-SCAN-KX.
102400     PERFORM 4177-BUMP-KX THRU 4177-EXIT
102500         UNTIL WS-SCAN-KX > 20 OR WS-SEARCH-WORD (WS-SCAN-KX:1) =
102600             SPACE.
102700     IF WS-SCAN-KX <= 20
102800         COMPUTE WS-SEARCH-LEN = WS-SCAN-KX - 1
102900     END-IF.
103000
103100 4176-EXIT.
103200     EXIT.
103300
103400 4177-BUMP-KX.
103500     ADD 1 TO WS-SCAN-KX.
103600 4177-EXIT.
103700     EXIT.
103800
103900*    SPELLED-OUT NUMBER LOOKUP (ZERO..TWENTY) - FALLBACK WHEN NO
104000*    DIGIT RUN IS PRESENT IN THE QUERY TEXT.
104100 4170-WORD-TO-NUMBER.
104200
104300     MOVE 'N' TO WS-EXTRACT-FOUND.
104400     MOVE ZERO TO WS-SCAN-NUM.
104500     MOVE 1 TO WS-SCAN-JX.
104600     PERFORM 4172-TEST-ONE-NUMBER-WORD THRU 4172-EXIT
104700         UNTIL WS-SCAN-JX > 21 OR WS-EXTRACT-WAS-FOUND.
104800
104900 4170-EXIT.
105000     EXIT.
105100
105200 4172-TEST-ONE-NUMBER-WORD.
105300     MOVE WS-NUMBER-WORD (WS-SCAN-JX) TO WS-SEARCH-WORD.
105400     PERFORM 4176-WORD-LEN THRU 4176-EXIT.
105500     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
105600     IF WS-FOUND-CTR > ZERO
105700         COMPUTE WS-SCAN-NUM = WS-SCAN-JX - 1
105800         MOVE 'Y' TO WS-EXTRACT-FOUND
105900     ELSE
106000         ADD 1 TO WS-SCAN-JX
106100     END-IF.
106200 4172-EXIT.
106300     EXIT.
106400
106500*    EXTRACTS A COUNT "N" FOR THE DATE-RANGE RULES - A DIGIT RUN
106600*    IF ONE IS PRESENT, ELSE A SPELLED-OUT NUMBER WORD.
106700 4210-EXTRACT-N-FOR-WORD.
106800
106900     PERFORM 4150-SCAN-FIRST-DIGIT-RUN THRU 4150-EXIT.
107000     IF NOT WS-EXTRACT-WAS-FOUND
107100         PERFORM 4170-WORD-TO-NUMBER THRU 4170-EXIT
107200     END-IF.
107300
107400 4210-EXIT.
107500     EXIT.
107600
107700*****************************************************************
107800* 4400-CHECK-DATE-HINT - DOES THE QUERY TEXT MENTION ANY DATE   *
107900* OR TIME AT ALL?  GOVERNS WHETHER A FAILED PARSE DEFAULTS      *
108000* QUIETLY (NO HINT) OR IS REPORTED AS AN ERROR (HINT PRESENT).  *
108100*****************************************************************
108200 4400-CHECK-DATE-HINT.
108300
108400     MOVE 'N' TO WS-HAS-DATE-HINT.
108500
108600     PERFORM 4410-TEST-MONTH-NAME THRU 4410-EXIT
108700         VARYING WS-SCAN-JX FROM 1 BY 1
108800         UNTIL WS-SCAN-JX > 12 OR WS-FOUND-DATE-HINT.
108900     IF WS-FOUND-DATE-HINT
109000         GO TO 4400-EXIT
109100     END-IF.
109200
109300     MOVE 'today' TO WS-SEARCH-WORD.      MOVE 5 TO WS-SEARCH-LEN.
109400     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
109500     IF WS-FOUND-CTR > ZERO
109600         MOVE 'Y' TO WS-HAS-DATE-HINT  GO TO 4400-EXIT
109700     END-IF.
109800     MOVE 'yesterday' TO WS-SEARCH-WORD.  MOVE 9 TO WS-SEARCH-LEN.
109900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
110000     IF WS-FOUND-CTR > ZERO
110100         MOVE 'Y' TO WS-HAS-DATE-HINT  GO TO 4400-EXIT
110200     END-IF.
110300     MOVE 'tomorrow' TO WS-SEARCH-WORD.   MOVE 8 TO WS-SEARCH-LEN.
110400     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
110500     IF WS-FOUND-CTR > ZERO
110600         MOVE 'Y' TO WS-HAS-DATE-HINT  GO TO 4400-EXIT
110700     END-IF.
110800
110900     MOVE ZERO TO WS-ACC-COUNT.
111000     MOVE 'last' TO WS-SEARCH-WORD.       MOVE 4 TO WS-SEARCH-LEN.
111100     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
111200     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
111300     MOVE 'past' TO WS-SEARCH-WORD.       MOVE 4 TO WS-SEARCH-LEN.
111400     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
111500     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
111600     MOVE 'previous' TO WS-SEARCH-WORD.   MOVE 8 TO WS-SEARCH-LEN.
111700     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
111800     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
111900     IF WS-ACC-COUNT > ZERO
112000         PERFORM 4420-TEST-PERIOD-WORD THRU 4420-EXIT
112100             VARYING WS-SCAN-JX FROM 1 BY 1
112200             UNTIL WS-SCAN-JX > 5 OR WS-FOUND-DATE-HINT
112300         IF WS-FOUND-DATE-HINT
112400             GO TO 4400-EXIT
112500         END-IF
112600     END-IF.
112700
112800     PERFORM 4150-SCAN-FIRST-DIGIT-RUN THRU 4150-EXIT.
112900     IF WS-EXTRACT-WAS-FOUND
113000         PERFORM 4420-TEST-PERIOD-WORD THRU 4420-EXIT
113100             VARYING WS-SCAN-JX FROM 1 BY 1
113200             UNTIL WS-SCAN-JX > 5 OR WS-FOUND-DATE-HINT
113300         IF WS-FOUND-DATE-HINT
113400             GO TO 4400-EXIT
113500         END-IF
113600         MOVE 'quarter' TO WS-SEARCH-WORD. MOVE 7 TO
113700             WS-SEARCH-LEN.
113800         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT
113900         IF WS-FOUND-CTR > ZERO
114000             MOVE 'Y' TO WS-HAS-DATE-HINT  GO TO 4400-EXIT
114100         END-IF
114200     END-IF.
114300
114400     MOVE 'next' TO WS-SEARCH-WORD.       MOVE 4 TO WS-SEARCH-LEN.
114500     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
114600     IF WS-FOUND-CTR > ZERO
114700         PERFORM 4420-TEST-PERIOD-WORD THRU 4420-EXIT
114800             VARYING WS-SCAN-JX FROM 1 BY 1
114900             UNTIL WS-SCAN-JX > 5 OR WS-FOUND-DATE-HINT
115000         IF WS-FOUND-DATE-HINT
115100             GO TO 4400-EXIT
115200         END-IF
115300     END-IF.
115400
115500     MOVE 'this' TO WS-SEARCH-WORD.       MOVE 4 TO WS-SEARCH-LEN.
115600     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
115700     IF WS-FOUND-CTR > ZERO
115800         PERFORM 4420-TEST-PERIOD-WORD THRU 4420-EXIT
115900             VARYING WS-SCAN-JX FROM 1 BY 1
116000             UNTIL WS-SCAN-JX > 5 OR WS-FOUND-DATE-HINT
116100         IF WS-FOUND-DATE-HINT
116200             GO TO 4400-EXIT
116300         END-IF
116400     END-IF.
116500
116600     PERFORM 4160-SCAN-ISO-DATE THRU 4160-EXIT.
116700     IF WS-ISO-DATE-FOUND
116800         MOVE 'Y' TO WS-HAS-DATE-HINT  GO TO 4400-EXIT
116900     END-IF.
117000
117100     MOVE '/' TO WS-SEARCH-WORD.          MOVE 1 TO WS-SEARCH-LEN.
117200     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
117300     IF WS-FOUND-CTR > ZERO
117400         MOVE 'Y' TO WS-HAS-DATE-HINT  GO TO 4400-EXIT
117500     END-IF.
117600
117700     MOVE ZERO TO WS-ACC-COUNT.
117800     MOVE 'from' TO WS-SEARCH-WORD.       MOVE 4 TO WS-SEARCH-LEN.
117900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
118000     IF WS-FOUND-CTR > ZERO
118100         MOVE 'to' TO WS-SEARCH-WORD      MOVE 2 TO WS-SEARCH-LEN
118200         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT
118300         IF WS-FOUND-CTR > ZERO
118400             MOVE 'Y' TO WS-HAS-DATE-HINT  GO TO 4400-EXIT
118500         END-IF
118600     END-IF.
118700     MOVE 'between' TO WS-SEARCH-WORD.    MOVE 7 TO WS-SEARCH-LEN.
118800     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
118900     IF WS-FOUND-CTR > ZERO
119000         MOVE 'and' TO WS-SEARCH-WORD     MOVE 3 TO WS-SEARCH-LEN
119100         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT
119200         IF WS-FOUND-CTR > ZERO
119300             MOVE 'Y' TO WS-HAS-DATE-HINT  GO TO 4400-EXIT
119400         END-IF
119500     END-IF.
119600
119700     MOVE 'on ' TO WS-SEARCH-WORD.        MOVE 3 TO WS-SEARCH-LEN.
119800     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
119900     IF WS-FOUND-CTR > ZERO
120000         MOVE 'Y' TO WS-HAS-DATE-HINT  GO TO 4400-EXIT
120100     END-IF.
120200     MOVE 'by ' TO WS-SEARCH-WORD.        MOVE 3 TO WS-SEARCH-LEN.
120300     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
120400     IF WS-FOUND-CTR > ZERO
120500         MOVE 'Y' TO WS-HAS-DATE-HINT  GO TO 4400-EXIT
120600     END-IF.
120700     MOVE 'before ' TO WS-SEARCH-WORD.    MOVE 7 TO WS-SEARCH-LEN.
120800     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
120900     IF WS-FOUND-CTR > ZERO
121000         MOVE 'Y' TO WS-HAS-DATE-HINT  GO TO 4400-EXIT
121100     END-IF.
121200     MOVE 'after ' TO WS-SEARCH-WORD.     MOVE 6 TO WS-SEARCH-LEN.
121300     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
121400     IF WS-FOUND-CTR > ZERO
121500         MOVE 'Y' TO WS-HAS-DATE-HINT  GO TO 4400-EXIT
121600     END-IF.
121700     MOVE 'since ' TO WS-SEARCH-WORD.     MOVE 6 TO WS-SEARCH-LEN.
121800     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
121900     IF WS-FOUND-CTR > ZERO
122000         MOVE 'Y' TO WS-HAS-DATE-HINT  GO TO 4400-EXIT
122100     END-IF.
122200     MOVE 'during ' TO WS-SEARCH-WORD.    MOVE 7 TO WS-SEARCH-LEN.
122300     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
122400     IF WS-FOUND-CTR > ZERO
122500         MOVE 'Y' TO WS-HAS-DATE-HINT
122600     END-IF.
122700
122800 4400-EXIT.
122900     EXIT.
123000
123100 4410-TEST-MONTH-NAME.
123200     MOVE WS-MONTH-FULL (WS-SCAN-JX) TO WS-SEARCH-WORD.
123300     PERFORM 4176-WORD-LEN THRU 4176-EXIT.
123400     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
123500     IF WS-FOUND-CTR > ZERO
123600         MOVE 'Y' TO WS-HAS-DATE-HINT
123700     ELSE
123800         MOVE WS-MONTH-ABBR (WS-SCAN-JX) TO WS-SEARCH-WORD
123900         MOVE 3 TO WS-SEARCH-LEN
124000         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT
124100         IF WS-FOUND-CTR > ZERO
124200             MOVE 'Y' TO WS-HAS-DATE-HINT
124300         END-IF
124400     END-IF.
124500 4410-EXIT.
124600     EXIT.
124700
124800 4420-TEST-PERIOD-WORD.
124900     MOVE WS-PERIOD-WORD (WS-SCAN-JX) TO WS-SEARCH-WORD.
125000     PERFORM 4176-WORD-LEN THRU 4176-EXIT.
125100     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
125200     IF WS-FOUND-CTR > ZERO
125300         MOVE 'Y' TO WS-HAS-DATE-HINT
125400     END-IF.
125500 4420-EXIT.
125600     EXIT.
125700
125800*****************************************************************
125900* 2300-LOAD-ORDER-TABLE - STEP 4 OF THE BATCH FLOW.  THE ORDER  *
126000* FEED IS RE-OPENED AND RE-READ IN FULL FOR EVERY QUERY, JUST   *
126100* AS THE OLD SALES API WAS CALLED FRESH FOR EVERY QUESTION.     *
126200*****************************************************************
126300 2300-LOAD-ORDER-TABLE.
126400
126500     MOVE ZERO TO WS-ORD-CNT WS-LIN-CNT WS-DSC-CNT
126600         WS-FILTERED-CNT.
126700     MOVE 'N' TO WS-TRUNC-FLAG.
126800     MOVE 'YES' TO MORE-ORDER-RECS.
126900     OPEN INPUT ORDER-FEED.
127000     PERFORM 9010-READ-ORDER-REC.
127100     PERFORM 2310-STORE-ORDER-REC THRU 2310-EXIT
127200         UNTIL NO-MORE-ORDER-RECS.
127300     CLOSE ORDER-FEED.
127400     PERFORM 2350-COMPUTE-EFFECTIVE-PRICES.
127500
127600 2300-EXIT.
127700     EXIT.
127800
127900 2310-STORE-ORDER-REC.
128000     EVALUATE TRUE
128100         WHEN OF-IS-HEADER
128200             PERFORM 2312-STORE-HEADER-ROW THRU 2312-EXIT
128300         WHEN OF-IS-LINE
128400             PERFORM 2314-STORE-LINE-ROW THRU 2314-EXIT
128500         WHEN OF-IS-DISCOUNT
128600             PERFORM 2316-STORE-DISC-ROW THRU 2316-EXIT
128700         WHEN OTHER
128800             CONTINUE
128900     END-EVALUATE.
129000     PERFORM 9010-READ-ORDER-REC.
129100 2310-EXIT.
129200     EXIT.
129300
129400*    HEADER ROW - STARTS A NEW ORDER.  THE 500-ORDER CAP MATCHES
129500*    THE OLD API'S "MAX ORDERS RETURNED" LIMIT (TKT 2714 NOTES).
129600 2312-STORE-HEADER-ROW.
129700     IF WS-ORD-CNT >= 500
129800         MOVE 'Y' TO WS-TRUNC-FLAG
129900     ELSE
130000         ADD 1 TO WS-ORD-CNT
130100         MOVE OF-H-ORDER-ID      TO WS-ORD-ID     (WS-ORD-CNT)
130200         MOVE OF-H-EMPLOYEE-ID   TO WS-ORD-EMP-ID (WS-ORD-CNT)
130300         MOVE OF-H-ORDER-TOTAL   TO WS-ORD-TOTAL  (WS-ORD-CNT)
130400         MOVE OF-H-LINE-COUNT    TO WS-ORD-LINE-CNT (WS-ORD-CNT)
130500         MOVE OF-H-DISC-COUNT    TO WS-ORD-DISC-CNT (WS-ORD-CNT)
130600         MOVE OF-CT-YEAR         TO WS-ORD-CYY    (WS-ORD-CNT)
130700         MOVE OF-CT-MONTH        TO WS-ORD-CMM    (WS-ORD-CNT)
130800         MOVE OF-CT-DAY          TO WS-ORD-CDD    (WS-ORD-CNT)
130900         MOVE OF-CT-HOUR         TO WS-ORD-CHH    (WS-ORD-CNT)
131000         IF OF-CT-YEAR IS NUMERIC AND OF-CT-MONTH IS NUMERIC
131100                 AND OF-CT-DAY IS NUMERIC AND OF-CT-HOUR IS
131200                     NUMERIC
131300             MOVE 'Y' TO WS-ORD-TS-OK (WS-ORD-CNT)
131400         ELSE
131500             MOVE 'N' TO WS-ORD-TS-OK (WS-ORD-CNT)
131600         END-IF
131700         IF OF-H-ORDER-TOTAL > ZERO
131800             MOVE 'Y' TO WS-ORD-VALID (WS-ORD-CNT)
131900         ELSE
132000             MOVE 'N' TO WS-ORD-VALID (WS-ORD-CNT)
132100         END-IF
132200         MOVE 'N' TO WS-ORD-IN-RANGE (WS-ORD-CNT)
132300     END-IF.
132400 2312-EXIT.
132500     EXIT.
132600
132700*    LINE ITEM ROW - BELONGS TO THE MOST RECENTLY STORED HEADER.
132800 2314-STORE-LINE-ROW.
132900     IF WS-LIN-CNT < 5000
133000         ADD 1 TO WS-LIN-CNT
133100         MOVE WS-ORD-CNT         TO WS-LN-ORDER-IX (WS-LIN-CNT)
133200         MOVE OF-L-LINE-ITEM-ID  TO WS-LN-ITEM-ID   (WS-LIN-CNT)
133300         MOVE OF-L-ITEM-NAME     TO WS-LN-ITEM-NAME (WS-LIN-CNT)
133400         MOVE OF-L-ITEM-CODE     TO WS-LN-ITEM-CODE (WS-LIN-CNT)
133500         MOVE OF-L-ITEM-PRICE    TO WS-LN-PRICE     (WS-LIN-CNT)
133600         MOVE OF-L-ITEM-PRICE    TO WS-LN-EFF-PRICE (WS-LIN-CNT)
133700         MOVE OF-L-REFUND-QTY    TO WS-LN-REFUND-QTY (WS-LIN-CNT)
133800         MOVE OF-L-REFUND-AMT    TO WS-LN-REFUND-AMT (WS-LIN-CNT)
133900         IF OF-L-QUANTITY = ZERO
134000             MOVE 1 TO WS-LN-QTY (WS-LIN-CNT)
134100         ELSE
134200             MOVE OF-L-QUANTITY TO WS-LN-QTY (WS-LIN-CNT)
134300         END-IF
134400         COMPUTE WS-LN-UNITS (WS-LIN-CNT) =
134500                 WS-LN-QTY (WS-LIN-CNT) - OF-L-REFUND-QTY
134600         IF WS-LN-UNITS (WS-LIN-CNT) < ZERO
134700             MOVE ZERO TO WS-LN-UNITS (WS-LIN-CNT)
134800         END-IF
134900     END-IF.
135000 2314-EXIT.
135100     EXIT.
135200
135300*    DISCOUNT ROW - BLANK LINE-ITEM-ID MEANS THE DISCOUNT IS
135400*    IGNORED, PER THE ANALYTICS ENGINE CONTRACT.
135500 2316-STORE-DISC-ROW.
135600     IF OF-D-LINE-ITEM-ID NOT = SPACES AND WS-DSC-CNT < 5000
135700         ADD 1 TO WS-DSC-CNT
135800         MOVE WS-ORD-CNT        TO WS-DS-ORDER-IX (WS-DSC-CNT)
135900         MOVE OF-D-LINE-ITEM-ID TO WS-DS-LINE-ID  (WS-DSC-CNT)
136000         MOVE OF-D-DISC-TYPE    TO WS-DS-TYPE     (WS-DSC-CNT)
136100         MOVE OF-D-DISC-AMOUNT  TO WS-DS-AMOUNT   (WS-DSC-CNT)
136200     END-IF.
136300 2316-EXIT.
136400     EXIT.
136500
136600*****************************************************************
136700* 2350-COMPUTE-EFFECTIVE-PRICES - NETS EACH LINE ITEM'S BASE    *
136800* PRICE AGAINST EVERY DISCOUNT THAT NAMES ITS LINE-ITEM-ID.     *
136900*****************************************************************
137000 2350-COMPUTE-EFFECTIVE-PRICES.
137100
137200     PERFORM 2352-APPLY-ONE-DISCOUNT THRU 2352-EXIT
137300         VARYING WS-SORT-IX FROM 1 BY 1
137400         UNTIL WS-SORT-IX > WS-DSC-CNT.
137500
137600 2352-APPLY-ONE-DISCOUNT.
137700     MOVE ZERO TO WS-SORT-JX.
137800     PERFORM 2354-FIND-MATCHING-LINE THRU 2354-EXIT
137900         VARYING WS-SORT-LIMIT FROM 1 BY 1
138000         UNTIL WS-SORT-LIMIT > WS-LIN-CNT OR WS-SORT-JX > ZERO.
138100     IF WS-SORT-JX > ZERO
138200         ADD WS-DS-AMOUNT (WS-SORT-IX)
138300             TO WS-LN-EFF-PRICE (WS-SORT-JX)
138400     END-IF.
138500 2352-EXIT.
138600     EXIT.
138700
138800 2354-FIND-MATCHING-LINE.
138900     IF WS-LN-ITEM-ID (WS-SORT-LIMIT) = WS-DS-LINE-ID (WS-SORT-IX)
139000         MOVE WS-SORT-LIMIT TO WS-SORT-JX
139100     END-IF.
139200 2354-EXIT.
139300     EXIT.
139400
139500*****************************************************************
139600* 2500-FILTER-ORDERS-BY-DATE - STEP 6 OF THE BATCH FLOW.        *
139700*****************************************************************
139800 2500-FILTER-ORDERS-BY-DATE.
139900
140000     MOVE ZERO TO WS-FILTERED-CNT.
140100     COMPUTE WS-CMP-START = WS-START-YY * 10000
140200                           + WS-START-MM * 100 + WS-START-DD.
140300     COMPUTE WS-CMP-END   = WS-END-YY * 10000
140400                           + WS-END-MM * 100 + WS-END-DD.
140500     PERFORM 2510-FILTER-ONE-ORDER THRU 2510-EXIT
140600         VARYING WS-SORT-IX FROM 1 BY 1
140700         UNTIL WS-SORT-IX > WS-ORD-CNT.
140800
140900 2510-FILTER-ONE-ORDER.
141000     MOVE 'N' TO WS-ORD-IN-RANGE (WS-SORT-IX).
141100     IF WS-ORD-TS-IS-OK (WS-SORT-IX)
141200         COMPUTE WS-CMP-ORDER = WS-ORD-CYY (WS-SORT-IX) * 10000
141300                               + WS-ORD-CMM (WS-SORT-IX) * 100
141400                               + WS-ORD-CDD (WS-SORT-IX)
141500         IF WS-CMP-ORDER >= WS-CMP-START AND WS-CMP-ORDER <=
141600             WS-CMP-END
141700             MOVE 'Y' TO WS-ORD-IN-RANGE (WS-SORT-IX)
141800             ADD 1 TO WS-FILTERED-CNT
141900         END-IF
142000     END-IF.
142100 2510-EXIT.
142200     EXIT.
142300
142400*****************************************************************
142500* 2600-VALIDATE-DATE-RANGE - STEP 7.  BOTH ENDPOINTS MUST FALL  *
142600* INSIDE THE AVAILABLE WINDOW OR THE QUERY IS REJECTED.         *
142700*****************************************************************
142800 2600-VALIDATE-DATE-RANGE.
142900
143000     COMPUTE WS-CMP-START = WS-START-YY * 10000
143100                           + WS-START-MM * 100 + WS-START-DD.
143200     COMPUTE WS-CMP-END   = WS-END-YY * 10000
143300                           + WS-END-MM * 100 + WS-END-DD.
143400     COMPUTE WS-CMP-AVAIL-START = WS-AVAIL-START-YY * 10000
143500                           + WS-AVAIL-START-MM * 100 +
143600                               WS-AVAIL-START-DD.
143700     COMPUTE WS-CMP-AVAIL-END   = WS-AVAIL-END-YY * 10000
143800                           + WS-AVAIL-END-MM * 100 +
143900                               WS-AVAIL-END-DD.
144000
144100     IF WS-CMP-START >= WS-CMP-AVAIL-START
144200             AND WS-CMP-START <= WS-CMP-AVAIL-END
144300             AND WS-CMP-END   >= WS-CMP-AVAIL-START
144400             AND WS-CMP-END   <= WS-CMP-AVAIL-END
144500         MOVE 'Y' TO WS-RANGE-VALID
144600     ELSE
144700         MOVE 'N' TO WS-RANGE-VALID
144800     END-IF.
144900
145000*****************************************************************
145100* 2700-CLASSIFY-INTENT - INTENT ROUTER.  SIXTEEN KEYWORD RULES, *
145200* FIRST MATCH WINS, GO TO 2700-EXIT.  RULE 16 IS THE CATCH-ALL. *
145300*****************************************************************
145400 2700-CLASSIFY-INTENT.
145500
145600     MOVE ZERO TO WS-ACC-COUNT.
145700     MOVE 'best selling' TO WS-SEARCH-WORD. MOVE 12 TO
145800         WS-SEARCH-LEN.
145900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
146000     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
146100     MOVE 'best-selling' TO WS-SEARCH-WORD. MOVE 12 TO
146200         WS-SEARCH-LEN.
146300     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
146400     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
146500     MOVE 'bestseller' TO WS-SEARCH-WORD. MOVE 10 TO
146600         WS-SEARCH-LEN.
146700     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
146800     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
146900     MOVE 'top selling' TO WS-SEARCH-WORD. MOVE 11 TO
147000         WS-SEARCH-LEN.
147100     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
147200     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
147300     MOVE 'top-selling' TO WS-SEARCH-WORD. MOVE 11 TO
147400         WS-SEARCH-LEN.
147500     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
147600     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
147700     MOVE 'topselling' TO WS-SEARCH-WORD. MOVE 10 TO
147800         WS-SEARCH-LEN.
147900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
148000     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
148100     MOVE 'most sold' TO WS-SEARCH-WORD. MOVE 9 TO WS-SEARCH-LEN.
148200     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
148300     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
148400     MOVE 'most-selling' TO WS-SEARCH-WORD. MOVE 12 TO
148500         WS-SEARCH-LEN.
148600     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
148700     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
148800     IF WS-ACC-COUNT > ZERO
148900         SET INTENT-TOP-ITEMS TO TRUE
149000         MOVE 'top_items' TO WS-INTENT-NAME
149100         GO TO 2700-EXIT
149200     END-IF.
149300
149400     MOVE ZERO TO WS-ACC-COUNT.
149500     MOVE 'sell' TO WS-SEARCH-WORD.   MOVE 4 TO WS-SEARCH-LEN.
149600     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
149700     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
149800     MOVE 'sold' TO WS-SEARCH-WORD.   MOVE 4 TO WS-SEARCH-LEN.
149900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
150000     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
150100     MOVE 'selling' TO WS-SEARCH-WORD. MOVE 7 TO WS-SEARCH-LEN.
150200     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
150300     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
150400     IF WS-ACC-COUNT > ZERO
150500         MOVE ZERO TO WS-ACC-COUNT-2
150600         MOVE 'best' TO WS-SEARCH-WORD. MOVE 4 TO WS-SEARCH-LEN.
150700         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
150800         ADD WS-FOUND-CTR TO WS-ACC-COUNT-2.
150900         MOVE 'top' TO WS-SEARCH-WORD.  MOVE 3 TO WS-SEARCH-LEN.
151000         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
151100         ADD WS-FOUND-CTR TO WS-ACC-COUNT-2.
151200         MOVE 'most' TO WS-SEARCH-WORD. MOVE 4 TO WS-SEARCH-LEN.
151300         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
151400         ADD WS-FOUND-CTR TO WS-ACC-COUNT-2.
151500         IF WS-ACC-COUNT-2 > ZERO
151600             PERFORM 2705-TEST-COUNT-WORDS THRU 2705-EXIT
151700             IF WS-FOUND-DATE-HINT
151800                 SET INTENT-MOST-FREQUENT TO TRUE
151900                 MOVE 'most_frequent_items' TO WS-INTENT-NAME
152000             ELSE
152100                 SET INTENT-TOP-ITEMS TO TRUE
152200                 MOVE 'top_items' TO WS-INTENT-NAME
152300             END-IF
152400             GO TO 2700-EXIT
152500         END-IF
152600     END-IF.
152700
152800     MOVE 'frequent' TO WS-SEARCH-WORD. MOVE 8 TO WS-SEARCH-LEN.
152900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
153000     IF WS-FOUND-CTR > ZERO
153100         SET INTENT-MOST-FREQUENT TO TRUE
153200         MOVE 'most_frequent_items' TO WS-INTENT-NAME
153300         GO TO 2700-EXIT
153400     END-IF.
153500     MOVE 'most' TO WS-SEARCH-WORD. MOVE 4 TO WS-SEARCH-LEN.
153600     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
153700     IF WS-FOUND-CTR > ZERO
153800         MOVE 'common' TO WS-SEARCH-WORD. MOVE 6 TO WS-SEARCH-LEN.
153900         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT
154000         IF WS-FOUND-CTR > ZERO
154100             SET INTENT-MOST-FREQUENT TO TRUE
154200             MOVE 'most_frequent_items' TO WS-INTENT-NAME
154300             GO TO 2700-EXIT
154400         END-IF
154500     END-IF.
154600
154700     MOVE 'average' TO WS-SEARCH-WORD. MOVE 7 TO WS-SEARCH-LEN.
154800     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
154900     IF WS-FOUND-CTR > ZERO
155000         MOVE 'item' TO WS-SEARCH-WORD. MOVE 4 TO WS-SEARCH-LEN.
155100         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT
155200         IF WS-FOUND-CTR > ZERO
155300             SET INTENT-AVG-ITEMS TO TRUE
155400             MOVE 'average_items_per_order' TO WS-INTENT-NAME
155500             GO TO 2700-EXIT
155600         END-IF
155700         MOVE ZERO TO WS-ACC-COUNT
155800         MOVE 'order' TO WS-SEARCH-WORD. MOVE 5 TO WS-SEARCH-LEN.
155900         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
156000         ADD WS-FOUND-CTR TO WS-ACC-COUNT.
156100         MOVE 'purchase' TO WS-SEARCH-WORD. MOVE 8 TO
156200             WS-SEARCH-LEN.
156300         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
156400         ADD WS-FOUND-CTR TO WS-ACC-COUNT.
156500         MOVE 'aov' TO WS-SEARCH-WORD. MOVE 3 TO WS-SEARCH-LEN.
156600         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
156700         ADD WS-FOUND-CTR TO WS-ACC-COUNT.
156800         IF WS-ACC-COUNT > ZERO
156900             SET INTENT-AVG-ORDER-VALUE TO TRUE
157000             MOVE 'average_order_value' TO WS-INTENT-NAME
157100             GO TO 2700-EXIT
157200         END-IF
157300     END-IF.
157400
157500     MOVE ZERO TO WS-ACC-COUNT.
157600     MOVE 'max' TO WS-SEARCH-WORD.      MOVE 3 TO WS-SEARCH-LEN.
157700     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
157800     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
157900     MOVE 'highest' TO WS-SEARCH-WORD.  MOVE 7 TO WS-SEARCH-LEN.
158000     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
158100     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
158200     MOVE 'largest' TO WS-SEARCH-WORD.  MOVE 7 TO WS-SEARCH-LEN.
158300     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
158400     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
158500     MOVE 'biggest' TO WS-SEARCH-WORD.  MOVE 7 TO WS-SEARCH-LEN.
158600     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
158700     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
158800     MOVE 'top' TO WS-SEARCH-WORD.      MOVE 3 TO WS-SEARCH-LEN.
158900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
159000     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
159100     IF WS-ACC-COUNT > ZERO
159200         SET INTENT-MAX-ORDER TO TRUE
159300         MOVE 'max_order' TO WS-INTENT-NAME
159400         GO TO 2700-EXIT
159500     END-IF.
159600
159700     MOVE ZERO TO WS-ACC-COUNT.
159800     MOVE 'min' TO WS-SEARCH-WORD.      MOVE 3 TO WS-SEARCH-LEN.
159900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
160000     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
160100     MOVE 'lowest' TO WS-SEARCH-WORD.   MOVE 6 TO WS-SEARCH-LEN.
160200     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
160300     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
160400     MOVE 'smallest' TO WS-SEARCH-WORD. MOVE 8 TO WS-SEARCH-LEN.
160500     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
160600     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
160700     MOVE 'least' TO WS-SEARCH-WORD.    MOVE 5 TO WS-SEARCH-LEN.
160800     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
160900     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
161000     IF WS-ACC-COUNT > ZERO
161100         SET INTENT-MIN-ORDER TO TRUE
161200         MOVE 'min_order' TO WS-INTENT-NAME
161300         GO TO 2700-EXIT
161400     END-IF.
161500
161600     MOVE 'how many' TO WS-SEARCH-WORD. MOVE 8 TO WS-SEARCH-LEN.
161700     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
161800     MOVE WS-FOUND-CTR TO WS-SCAN-JX.
161900     MOVE 'order' TO WS-SEARCH-WORD.    MOVE 5 TO WS-SEARCH-LEN.
162000     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
162100     IF WS-SCAN-JX > ZERO AND WS-FOUND-CTR > ZERO
162200         SET INTENT-ORDER-COUNT TO TRUE
162300         MOVE 'order_count' TO WS-INTENT-NAME
162400         GO TO 2700-EXIT
162500     END-IF.
162600     IF WS-FOUND-CTR > ZERO
162700         MOVE ZERO TO WS-ACC-COUNT
162800         MOVE 'count' TO WS-SEARCH-WORD.  MOVE 5 TO WS-SEARCH-LEN.
162900         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
163000         ADD WS-FOUND-CTR TO WS-ACC-COUNT.
163100         MOVE 'number' TO WS-SEARCH-WORD. MOVE 6 TO WS-SEARCH-LEN.
163200         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
163300         ADD WS-FOUND-CTR TO WS-ACC-COUNT.
163400         MOVE 'total' TO WS-SEARCH-WORD.  MOVE 5 TO WS-SEARCH-LEN.
163500         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
163600         ADD WS-FOUND-CTR TO WS-ACC-COUNT.
163700         IF WS-ACC-COUNT > ZERO
163800             SET INTENT-ORDER-COUNT TO TRUE
163900             MOVE 'order_count' TO WS-INTENT-NAME
164000             GO TO 2700-EXIT
164100         END-IF
164200     END-IF.
164300
164400     MOVE ZERO TO WS-ACC-COUNT.
164500     MOVE 'discount' TO WS-SEARCH-WORD. MOVE 8 TO WS-SEARCH-LEN.
164600     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
164700     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
164800     MOVE 'promo' TO WS-SEARCH-WORD.    MOVE 5 TO WS-SEARCH-LEN.
164900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
165000     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
165100     MOVE 'coupon' TO WS-SEARCH-WORD.   MOVE 6 TO WS-SEARCH-LEN.
165200     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
165300     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
165400     IF WS-ACC-COUNT > ZERO
165500         MOVE ZERO TO WS-ACC-COUNT-2
165600         MOVE 'max' TO WS-SEARCH-WORD. MOVE 3 TO WS-SEARCH-LEN.
165700         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
165800         ADD WS-FOUND-CTR TO WS-ACC-COUNT-2.
165900         MOVE 'highest' TO WS-SEARCH-WORD. MOVE 7 TO
166000             WS-SEARCH-LEN.
166100         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
166200         ADD WS-FOUND-CTR TO WS-ACC-COUNT-2.
166300         MOVE 'largest' TO WS-SEARCH-WORD. MOVE 7 TO
166400             WS-SEARCH-LEN.
166500         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
166600         ADD WS-FOUND-CTR TO WS-ACC-COUNT-2.
166700         MOVE 'biggest' TO WS-SEARCH-WORD. MOVE 7 TO
166800             WS-SEARCH-LEN.
166900         PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
167000         ADD WS-FOUND-CTR TO WS-ACC-COUNT-2.
167100         IF WS-ACC-COUNT-2 > ZERO
167200             SET INTENT-MAX-DISCOUNT TO TRUE
167300             MOVE 'max_discount' TO WS-INTENT-NAME
167400         ELSE
167500             SET INTENT-DISCOUNT-IMPACT TO TRUE
167600             MOVE 'discount_impact' TO WS-INTENT-NAME
167700         END-IF
167800         GO TO 2700-EXIT
167900     END-IF.
168000
168100     MOVE ZERO TO WS-ACC-COUNT.
168200     MOVE 'employee' TO WS-SEARCH-WORD. MOVE 8 TO WS-SEARCH-LEN.
168300     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
168400     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
168500     MOVE 'staff' TO WS-SEARCH-WORD. MOVE 5 TO WS-SEARCH-LEN.
168600     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
168700     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
168800     MOVE 'cashier' TO WS-SEARCH-WORD. MOVE 7 TO WS-SEARCH-LEN.
168900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
169000     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
169100     MOVE 'agent' TO WS-SEARCH-WORD. MOVE 5 TO WS-SEARCH-LEN.
169200     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
169300     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
169400     MOVE 'associate' TO WS-SEARCH-WORD. MOVE 9 TO WS-SEARCH-LEN.
169500     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
169600     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
169700     MOVE 'salesperson' TO WS-SEARCH-WORD. MOVE 11 TO
169800         WS-SEARCH-LEN.
169900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
170000     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
170100     MOVE 'salesman' TO WS-SEARCH-WORD. MOVE 8 TO WS-SEARCH-LEN.
170200     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
170300     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
170400     MOVE 'saleswoman' TO WS-SEARCH-WORD. MOVE 10 TO
170500         WS-SEARCH-LEN.
170600     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
170700     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
170800     MOVE 'server' TO WS-SEARCH-WORD. MOVE 6 TO WS-SEARCH-LEN.
170900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
171000     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
171100     MOVE 'waiter' TO WS-SEARCH-WORD. MOVE 6 TO WS-SEARCH-LEN.
171200     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
171300     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
171400     MOVE 'rep' TO WS-SEARCH-WORD. MOVE 3 TO WS-SEARCH-LEN.
171500     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
171600     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
171700     IF WS-ACC-COUNT > ZERO
171800         SET INTENT-SALES-BY-EMPLOYEE TO TRUE
171900         MOVE 'sales_by_employee' TO WS-INTENT-NAME
172000         GO TO 2700-EXIT
172100     END-IF.
172200
172300     MOVE ZERO TO WS-ACC-COUNT.
172400     MOVE 'refund' TO WS-SEARCH-WORD.     MOVE 6 TO WS-SEARCH-LEN.
172500     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
172600     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
172700     MOVE 'return' TO WS-SEARCH-WORD.     MOVE 6 TO WS-SEARCH-LEN.
172800     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
172900     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
173000     MOVE 'chargeback' TO WS-SEARCH-WORD. MOVE 10 TO
173100         WS-SEARCH-LEN.
173200     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
173300     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
173400     IF WS-ACC-COUNT > ZERO
173500         SET INTENT-REFUND-SUMMARY TO TRUE
173600         MOVE 'refund_summary' TO WS-INTENT-NAME
173700         GO TO 2700-EXIT
173800     END-IF.
173900
174000     MOVE ZERO TO WS-ACC-COUNT.
174100     MOVE 'categor' TO WS-SEARCH-WORD.    MOVE 7 TO WS-SEARCH-LEN.
174200     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
174300     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
174400     MOVE 'department' TO WS-SEARCH-WORD. MOVE 10 TO
174500         WS-SEARCH-LEN.
174600     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
174700     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
174800     MOVE 'section' TO WS-SEARCH-WORD.    MOVE 7 TO WS-SEARCH-LEN.
174900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
175000     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
175100     IF WS-ACC-COUNT > ZERO
175200         SET INTENT-SALES-BY-CATEGORY TO TRUE
175300         MOVE 'sales_by_category' TO WS-INTENT-NAME
175400         GO TO 2700-EXIT
175500     END-IF.
175600
175700     MOVE ZERO TO WS-ACC-COUNT.
175800     MOVE 'hour' TO WS-SEARCH-WORD.     MOVE 4 TO WS-SEARCH-LEN.
175900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
176000     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
176100     MOVE 'busiest' TO WS-SEARCH-WORD.  MOVE 7 TO WS-SEARCH-LEN.
176200     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
176300     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
176400     MOVE 'peak' TO WS-SEARCH-WORD.     MOVE 4 TO WS-SEARCH-LEN.
176500     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
176600     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
176700     MOVE 'time' TO WS-SEARCH-WORD.     MOVE 4 TO WS-SEARCH-LEN.
176800     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
176900     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
177000     IF WS-ACC-COUNT > ZERO
177100         SET INTENT-HOURLY-SALES TO TRUE
177200         MOVE 'hourly_sales' TO WS-INTENT-NAME
177300         GO TO 2700-EXIT
177400     END-IF.
177500
177600     MOVE ZERO TO WS-ACC-COUNT.
177700     MOVE 'trend' TO WS-SEARCH-WORD.    MOVE 5 TO WS-SEARCH-LEN.
177800     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
177900     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
178000     MOVE 'last' TO WS-SEARCH-WORD.     MOVE 4 TO WS-SEARCH-LEN.
178100     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
178200     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
178300     MOVE 'past' TO WS-SEARCH-WORD.     MOVE 4 TO WS-SEARCH-LEN.
178400     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
178500     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
178600     MOVE 'daily' TO WS-SEARCH-WORD.    MOVE 5 TO WS-SEARCH-LEN.
178700     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
178800     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
178900     MOVE 'weekly' TO WS-SEARCH-WORD.   MOVE 6 TO WS-SEARCH-LEN.
179000     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
179100     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
179200     MOVE 'monthly' TO WS-SEARCH-WORD.  MOVE 7 TO WS-SEARCH-LEN.
179300     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
179400     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
179500     MOVE 'over time' TO WS-SEARCH-WORD. MOVE 9 TO WS-SEARCH-LEN.
179600     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
179700     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
179800     MOVE 'by day' TO WS-SEARCH-WORD.   MOVE 6 TO WS-SEARCH-LEN.
179900     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
180000     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
180100     MOVE 'per day' TO WS-SEARCH-WORD.  MOVE 7 TO WS-SEARCH-LEN.
180200     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
180300     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
180400     IF WS-ACC-COUNT > ZERO
180500         SET INTENT-SALES-TREND TO TRUE
180600         MOVE 'sales_trend' TO WS-INTENT-NAME
180700         GO TO 2700-EXIT
180800     END-IF.
180900
181000     MOVE ZERO TO WS-ACC-COUNT.
181100     MOVE 'revenue' TO WS-SEARCH-WORD.    MOVE 7 TO WS-SEARCH-LEN.
181200     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
181300     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
181400     MOVE 'sales' TO WS-SEARCH-WORD.      MOVE 5 TO WS-SEARCH-LEN.
181500     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
181600     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
181700     MOVE 'turnover' TO WS-SEARCH-WORD.   MOVE 8 TO WS-SEARCH-LEN.
181800     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
181900     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
182000     MOVE 'takings' TO WS-SEARCH-WORD.    MOVE 7 TO WS-SEARCH-LEN.
182100     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
182200     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
182300     MOVE 'collection' TO WS-SEARCH-WORD. MOVE 10 TO
182400         WS-SEARCH-LEN.
182500     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
182600     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
182700     MOVE 'earnings' TO WS-SEARCH-WORD.   MOVE 8 TO WS-SEARCH-LEN.
182800     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
182900     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
183000     MOVE 'income' TO WS-SEARCH-WORD.     MOVE 6 TO WS-SEARCH-LEN.
183100     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
183200     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
183300     MOVE 'total' TO WS-SEARCH-WORD.      MOVE 5 TO WS-SEARCH-LEN.
183400     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
183500     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
183600     MOVE 'amount' TO WS-SEARCH-WORD.     MOVE 6 TO WS-SEARCH-LEN.
183700     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
183800     ADD WS-FOUND-CTR TO WS-ACC-COUNT.
183900     IF WS-ACC-COUNT > ZERO
184000         SET INTENT-TOTAL-REVENUE TO TRUE
184100         MOVE 'total_revenue' TO WS-INTENT-NAME
184200         GO TO 2700-EXIT
184300     END-IF.
184400
184500     SET INTENT-GENERAL TO TRUE.
184600     MOVE 'general' TO WS-INTENT-NAME.
184700
184800 2700-EXIT.
184900     EXIT.
185000
185100*    "HOW MANY / NUMBER / COUNT / UNITS / QUANTITY / QTY" TEST
185200*    USED BY RULE 2 (SELL-WORD) TO TELL "MOST FREQUENT" FROM
185300*    "TOP N".  RESULT COMES BACK ON WS-HAS-DATE-HINT (REUSED AS
185400*    A SPARE BOOLEAN - THE FLAG IS RESET BY 4400 BEFORE EVERY
185500*    NEW USE).  RULE 8 (ORDER COUNT) HAS ITS OWN COUNT/NUMBER/
185600*    TOTAL TEST INLINE - IT DOES NOT SHARE THIS WORD LIST.
185700 2705-TEST-COUNT-WORDS.
185800     MOVE 'N' TO WS-HAS-DATE-HINT.
185900     MOVE ZERO TO WS-ACC-COUNT-2.
186000     MOVE 'how many' TO WS-SEARCH-WORD. MOVE 8 TO WS-SEARCH-LEN.
186100     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
186200     ADD WS-FOUND-CTR TO WS-ACC-COUNT-2.
186300     MOVE 'number' TO WS-SEARCH-WORD.   MOVE 6 TO WS-SEARCH-LEN.
186400     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
186500     ADD WS-FOUND-CTR TO WS-ACC-COUNT-2.
186600     MOVE 'count' TO WS-SEARCH-WORD.    MOVE 5 TO WS-SEARCH-LEN.
186700     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
186800     ADD WS-FOUND-CTR TO WS-ACC-COUNT-2.
186900     MOVE 'units' TO WS-SEARCH-WORD.    MOVE 5 TO WS-SEARCH-LEN.
187000     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
187100     ADD WS-FOUND-CTR TO WS-ACC-COUNT-2.
187200     MOVE 'quantity' TO WS-SEARCH-WORD. MOVE 8 TO WS-SEARCH-LEN.
187300     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
187400     ADD WS-FOUND-CTR TO WS-ACC-COUNT-2.
187500     MOVE 'qty' TO WS-SEARCH-WORD.      MOVE 3 TO WS-SEARCH-LEN.
187600     PERFORM 4100-CHECK-CONTAINS THRU 4100-EXIT.
187700     ADD WS-FOUND-CTR TO WS-ACC-COUNT-2.
187800     IF WS-ACC-COUNT-2 > ZERO
187900         MOVE 'Y' TO WS-HAS-DATE-HINT
188000     END-IF.
188100 2705-EXIT.
188200     EXIT.
188300
188400*****************************************************************
188500* 8100-CALC-JDN-FROM-DATE - CONVERTS WS-CAL-YY/MM/DD TO A        *
188600* JULIAN DAY NUMBER IN WS-CAL-JDN (FLIEGEL & VAN FLANDERN,       *
188700* COMMUNICATIONS OF THE ACM, OCT 1968).  REPLACES THE OLD TWO-   *
188800* DIGIT YEAR SUBTRACTION THAT BROKE AT CENTURY/MONTH BOUNDARIES. *
188900*****************************************************************
189000 8100-CALC-JDN-FROM-DATE.
189100
189200     COMPUTE WS-CAL-A  = (14 - WS-CAL-MM) / 12.
189300     COMPUTE WS-CAL-B  = WS-CAL-YY + 4800 - WS-CAL-A.
189400     COMPUTE WS-CAL-C  = WS-CAL-MM + 12 * WS-CAL-A - 3.
189500     COMPUTE WS-CAL-C1 = WS-CAL-DD + (153 * WS-CAL-C + 2) / 5.
189600     COMPUTE WS-CAL-E  = 365 * WS-CAL-B.
189700     COMPUTE WS-CAL-E1 = WS-CAL-B / 4.
189800     COMPUTE WS-CAL-F  = WS-CAL-B / 100.
189900     COMPUTE WS-CAL-F1 = WS-CAL-B / 400.
190000     COMPUTE WS-CAL-G  = WS-CAL-E + WS-CAL-E1.
190100     COMPUTE WS-CAL-H  = WS-CAL-G - WS-CAL-F.
190200     COMPUTE WS-CAL-H1 = WS-CAL-H + WS-CAL-F1.
190300     COMPUTE WS-CAL-JDN = WS-CAL-C1 + WS-CAL-H1 - 32045.
190400
190500*****************************************************************
190600* 8200-CALC-DATE-FROM-JDN - INVERSE OF 8100.  CONVERTS THE       *
190700* JULIAN DAY NUMBER IN WS-CAL-JDN BACK TO WS-CAL-YY/MM/DD.       *
190800*****************************************************************
190900 8200-CALC-DATE-FROM-JDN.
191000
191100     COMPUTE WS-CAL-A  = WS-CAL-JDN + 68569.
191200     COMPUTE WS-CAL-B  = (4 * WS-CAL-A) / 146097.
191300     COMPUTE WS-CAL-A  = WS-CAL-A - (146097 * WS-CAL-B + 3) / 4.
191400     COMPUTE WS-CAL-C  = (4000 * (WS-CAL-A + 1)) / 1461001.
191500     COMPUTE WS-CAL-A  = WS-CAL-A - (1461 * WS-CAL-C) / 4 + 31.
191600     COMPUTE WS-CAL-C1 = (80 * WS-CAL-A) / 2447.
191700     COMPUTE WS-CAL-DD = WS-CAL-A - (2447 * WS-CAL-C1) / 80.
191800     COMPUTE WS-CAL-E  = WS-CAL-C1 / 11.
191900     COMPUTE WS-CAL-MM = WS-CAL-C1 + 2 - (12 * WS-CAL-E).
192000     COMPUTE WS-CAL-YY = 100 * (WS-CAL-B - 49) + WS-CAL-C +
192100         WS-CAL-E.
192200
192300*****************************************************************
192400* 8300-SUBTRACT-DAYS-FROM-TODAY - LOADS TODAY'S DATE, DROPS IT   *
192500* THROUGH THE JULIAN-DAY ROUTINES, AND RETURNS TODAY MINUS       *
192600* WS-LOOP-N DAYS IN WS-CAL-YY/MM/DD.                             *
192700*****************************************************************
192800 8300-SUBTRACT-DAYS-FROM-TODAY.
192900
193000     MOVE TD-YEAR TO WS-CAL-YY.
193100     MOVE TD-MONTH TO WS-CAL-MM.
193200     MOVE TD-DAY TO WS-CAL-DD.
193300     PERFORM 8100-CALC-JDN-FROM-DATE.
193400     SUBTRACT WS-LOOP-N FROM WS-CAL-JDN.
193500     PERFORM 8200-CALC-DATE-FROM-JDN.
193600
193700*****************************************************************
193800* 8400-FORMAT-DATE-LONG - FORMATS WS-CAL-YY/MM/DD INTO           *
193900* WS-FMT-DATE-LONG, USING THE FULL MONTH NAME WHEN THE CALLER    *
194000* HAS SET WS-USE-LONG-MONTH, OR THE 3-LETTER ABBREVIATION WHEN   *
194100* WS-USE-SHORT-MONTH IS SET.  WS-TRIM-END COMES BACK HOLDING THE *
194200* ACTUAL PRINTED LENGTH (SHORT FORM IS ALWAYS EXACTLY 12).       *
194300*****************************************************************
194400 8400-FORMAT-DATE-LONG.
194500
194600     MOVE WS-CAL-MM TO WS-SORT-IX.
194700     IF WS-USE-LONG-MONTH
194800         MOVE WS-MONTH-FULL (WS-SORT-IX) TO WS-SEARCH-WORD
194900     ELSE
195000         MOVE WS-MONTH-ABBR (WS-SORT-IX) TO WS-SEARCH-WORD
195100     END-IF.
195200     PERFORM 4176-WORD-LEN THRU 4176-EXIT.
195300     MOVE WS-CAL-DD TO WS-FMT-DAY-ED.
195400     MOVE SPACES TO WS-FMT-DATE-LONG.
195500     STRING WS-SEARCH-WORD (1:WS-SEARCH-LEN)  DELIMITED BY SIZE
195600            ' '                               DELIMITED BY SIZE
195700            WS-FMT-DAY-ED                     DELIMITED BY SIZE
195800            ', '                              DELIMITED BY SIZE
195900            WS-CAL-YY                         DELIMITED BY SIZE
196000       INTO WS-FMT-DATE-LONG.
196100     COMPUTE WS-TRIM-END = WS-SEARCH-LEN + 9.
196200
196300 8400-EXIT.
196400     EXIT.
196500
196600*    TRIMS LEADING SPACES FROM AN EDITED NUMERIC MOVED INTO
196700*    WS-TRIM-IN, RETURNING THE RESULT LEFT-JUSTIFIED IN
196800*    WS-TRIM-OUT.  USED WHEN BUILDING REPORT LINES FROM $-EDITED
196900*    OR COUNT-EDITED FIELDS SO THE VALUE IS NOT PADDED WITH BLANKS
197000 8460-TRIM-LEFT.
197100
197200     MOVE 1 TO WS-TRIM-START.
197300     PERFORM 8465-BUMP-TRIM-START THRU 8465-EXIT
197400         UNTIL WS-TRIM-START > 40
197500            OR WS-TRIM-IN (WS-TRIM-START:1) NOT = SPACE.
197600     MOVE SPACES TO WS-TRIM-OUT.
197700     IF WS-TRIM-START <= 40
197800         MOVE WS-TRIM-IN (WS-TRIM-START:) TO WS-TRIM-OUT
197900     END-IF.
198000
198100 8460-EXIT.
198200     EXIT.
198300
198400 8465-BUMP-TRIM-START.
198500     ADD 1 TO WS-TRIM-START.
198600 8465-EXIT.
198700     EXIT.
198800
198900*****************************************************************
199000* 7010/7020/7030/7040 - SKIP-MESSAGE PARAGRAPHS.  EACH IS        *
199100* FOLLOWED BY A GO TO 2000-READ-NEXT AT THE CALL SITE.           *
199200*****************************************************************
199300 7010-EMIT-BAD-DATE.
199400
199500     MOVE SPACES TO WS-RPT-LINE.
199600     STRING
199700         'Sorry, I could not understand the date in your query.'
199800         DELIMITED BY SIZE INTO WS-RPT-LINE.
199900     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
200000
200100 7020-EMIT-NO-DATA.
200200
200300     MOVE SPACES TO WS-RPT-LINE.
200400     STRING 'No data available from the sales API.'
200500         DELIMITED BY SIZE INTO WS-RPT-LINE.
200600     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
200700
200800 7030-EMIT-RANGE-INVALID.
200900
201000     MOVE SPACES TO WS-RPT-LINE.
201100     STRING
201200         'The requested date range is outside the available data'
201300            ' range.' DELIMITED BY SIZE INTO WS-RPT-LINE.
201400     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
201500
201600     SET WS-USE-SHORT-MONTH TO TRUE.
201700     MOVE WS-AVAIL-START-YY TO WS-CAL-YY.
201800     MOVE WS-AVAIL-START-MM TO WS-CAL-MM.
201900     MOVE WS-AVAIL-START-DD TO WS-CAL-DD.
202000     PERFORM 8400-FORMAT-DATE-LONG THRU 8400-EXIT.
202100     MOVE WS-FMT-DATE-LONG (1:12) TO WS-FMT-DATE-SHORT.
202200
202300     MOVE WS-AVAIL-END-YY TO WS-CAL-YY.
202400     MOVE WS-AVAIL-END-MM TO WS-CAL-MM.
202500     MOVE WS-AVAIL-END-DD TO WS-CAL-DD.
202600     PERFORM 8400-FORMAT-DATE-LONG THRU 8400-EXIT.
202700
202800     MOVE SPACES TO WS-RPT-LINE.
202900     STRING 'Available data range: ' DELIMITED BY SIZE
203000            WS-FMT-DATE-SHORT        DELIMITED BY SIZE
203100            ' to '                   DELIMITED BY SIZE
203200            WS-FMT-DATE-LONG (1:12)  DELIMITED BY SIZE
203300       INTO WS-RPT-LINE.
203400     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
203500
203600 7040-EMIT-NO-ORDERS-FOUND.
203700
203800     SET WS-USE-SHORT-MONTH TO TRUE.
203900     MOVE WS-START-YY TO WS-CAL-YY.
204000     MOVE WS-START-MM TO WS-CAL-MM.
204100     MOVE WS-START-DD TO WS-CAL-DD.
204200     PERFORM 8400-FORMAT-DATE-LONG THRU 8400-EXIT.
204300
204400     MOVE SPACES TO WS-RPT-LINE.
204500     STRING 'No orders found for '    DELIMITED BY SIZE
204600            WS-FMT-DATE-LONG (1:12)   DELIMITED BY SIZE
204700            '.'                       DELIMITED BY SIZE
204800       INTO WS-RPT-LINE.
204900     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
205000
205100*****************************************************************
205200* 9000/9010 - SEQUENTIAL READ PARAGRAPHS.  9010 IS RE-PERFORMED  *
205300* FOR EVERY RECORD OF EVERY QUERY'S FRESH ORDER-FEED PULL.       *
205400*****************************************************************
205500 9000-READ-QUERY.
205600
205700     READ QUERY-FEED
205800         AT END
205900             MOVE 'NO' TO MORE-QUERIES.
206000
206100 9010-READ-ORDER-REC.
206200
206300     READ ORDER-FEED
206400         AT END
206500             MOVE 'NO' TO MORE-ORDER-RECS.
206600
206700*****************************************************************
206800* 3000-TERMINATE - END OF RUN.  CLOSES THE FILES STILL OPEN;     *
206900* ORDER-FEED IS OPENED AND CLOSED WITHIN 2300 EVERY QUERY.       *
207000*****************************************************************
207100 3000-TERMINATE.
207200
207300     CLOSE QUERY-FEED.
207400     CLOSE INSIGHT-RPT.
207500
207600*****************************************************************
207700* 2800-COMPUTE-AND-REPORT - PRINTS THE HEADER, DISPATCHES TO     *
207800* THE FACT-CALCULATION PARAGRAPH FOR THE DETECTED INTENT, AND    *
207900* CLOSES THE BLOCK WITH THE 80-DASH SEPARATOR.  ONE BLOCK PER    *
208000* QUERY RECORD - NO CONTROL BREAK CARRIES BETWEEN QUERIES.       *
208100*****************************************************************
208200 2800-COMPUTE-AND-REPORT.
208300
208400     PERFORM 2900-PRINT-HEADER.
208500
208600     EVALUATE TRUE
208700         WHEN INTENT-TOP-ITEMS
208800             PERFORM 5050-CALC-TOP-ITEMS
208900         WHEN INTENT-MOST-FREQUENT
209000             PERFORM 5060-CALC-MOST-FREQUENT-ITEMS
209100         WHEN INTENT-AVG-ITEMS
209200             PERFORM 5070-CALC-AVG-ITEMS-PER-ORDER
209300         WHEN INTENT-AVG-ORDER-VALUE
209400             PERFORM 5020-CALC-AVG-ORDER-VALUE
209500         WHEN INTENT-MAX-ORDER
209600             MOVE 'D' TO WS-SORT-DIRECTION
209700             PERFORM 5030-CALC-MAX-MIN-ORDER
209800         WHEN INTENT-MIN-ORDER
209900             MOVE 'A' TO WS-SORT-DIRECTION
210000             PERFORM 5030-CALC-MAX-MIN-ORDER
210100         WHEN INTENT-ORDER-COUNT
210200             PERFORM 5040-CALC-ORDER-COUNT
210300         WHEN INTENT-MAX-DISCOUNT
210400             PERFORM 5090-CALC-MAX-DISCOUNT
210500         WHEN INTENT-DISCOUNT-IMPACT
210600             PERFORM 5080-CALC-DISCOUNT-IMPACT
210700         WHEN INTENT-SALES-BY-EMPLOYEE
210800             PERFORM 5100-CALC-SALES-BY-EMPLOYEE
210900         WHEN INTENT-REFUND-SUMMARY
211000             PERFORM 5110-CALC-REFUND-SUMMARY
211100         WHEN INTENT-SALES-BY-CATEGORY
211200             PERFORM 5120-CALC-SALES-BY-CATEGORY
211300         WHEN INTENT-HOURLY-SALES
211400             PERFORM 5140-CALC-HOURLY-SALES
211500         WHEN INTENT-SALES-TREND
211600             PERFORM 5130-CALC-SALES-TREND
211700         WHEN INTENT-TOTAL-REVENUE
211800             PERFORM 5010-CALC-TOTAL-REVENUE
211900         WHEN OTHER
212000             PERFORM 5150-CALC-GENERAL
212100     END-EVALUATE.
212200
212300     IF WS-TABLE-TRUNCATED AND TRUNC-WARN-NORMAL
212400         MOVE SPACES TO WS-RPT-LINE
212500         STRING 'API returned the max ' DELIMITED BY SIZE
212600                '500'                   DELIMITED BY SIZE
212700                ' orders'               DELIMITED BY SIZE
212800           INTO WS-RPT-LINE
212900         WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE
213000     END-IF.
213100
213200     PERFORM 2950-PRINT-SEPARATOR.
213300
213400*****************************************************************
213500* 2900-PRINT-HEADER - DETECTED-INTENT / INSIGHT / INTENT / DATE  *
213600* LINES.  THE DATE LINE USES WS-FMT-DATE-HOLD TO KEEP THE FIRST  *
213700* LONG-FORM DATE AROUND WHILE THE SECOND ONE IS BEING BUILT, FOR *
213800* QUERIES WHOSE START DATE DIFFERS FROM ITS END DATE.            *
213900*****************************************************************
214000 2900-PRINT-HEADER.
214100
214200     MOVE SPACES TO WS-RPT-LINE.
214300     STRING 'DETECTED INTENT: ' DELIMITED BY SIZE
214400            WS-INTENT-NAME      DELIMITED BY SPACE
214500       INTO WS-RPT-LINE.
214600     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
214700
214800     MOVE SPACES TO WS-RPT-LINE.
214900     STRING 'INSIGHT (LLM unavailable)' DELIMITED BY SIZE
215000       INTO WS-RPT-LINE.
215100     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
215200
215300     MOVE SPACES TO WS-RPT-LINE.
215400     STRING 'INTENT: ' DELIMITED BY SIZE
215500            WS-INTENT-NAME DELIMITED BY SPACE
215600       INTO WS-RPT-LINE.
215700     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
215800
215900     SET WS-USE-LONG-MONTH TO TRUE.
216000     MOVE WS-START-YY TO WS-CAL-YY.
216100     MOVE WS-START-MM TO WS-CAL-MM.
216200     MOVE WS-START-DD TO WS-CAL-DD.
216300     PERFORM 8400-FORMAT-DATE-LONG THRU 8400-EXIT.
216400
216500     IF WS-START-YY = WS-END-YY
216600             AND WS-START-MM = WS-END-MM
216700             AND WS-START-DD = WS-END-DD
216800         MOVE SPACES TO WS-RPT-LINE
216900         STRING 'DATE: for ' DELIMITED BY SIZE
217000                WS-FMT-DATE-LONG (1:WS-TRIM-END) DELIMITED BY SIZE
217100           INTO WS-RPT-LINE
217200         WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE
217300     ELSE
217400         MOVE WS-FMT-DATE-LONG TO WS-FMT-DATE-HOLD
217500         MOVE WS-TRIM-END      TO WS-FMT-DATE-HOLD-LEN
217600
217700         MOVE WS-END-YY TO WS-CAL-YY
217800         MOVE WS-END-MM TO WS-CAL-MM
217900         MOVE WS-END-DD TO WS-CAL-DD
218000         PERFORM 8400-FORMAT-DATE-LONG THRU 8400-EXIT
218100
218200         MOVE SPACES TO WS-RPT-LINE
218300         STRING 'DATE: from '               DELIMITED BY SIZE
218400                WS-FMT-DATE-HOLD
218500                     (1:WS-FMT-DATE-HOLD-LEN) DELIMITED BY SIZE
218600                ' to '                        DELIMITED BY SIZE
218700                WS-FMT-DATE-LONG
218800                     (1:WS-TRIM-END)          DELIMITED BY SIZE
218900           INTO WS-RPT-LINE
219000         WRITE PRTLINE FROM WS-RPT-LINE
219100             AFTER ADVANCING 1 LINE
219200     END-IF.
219300
219400*    80-DASH SEPARATOR PRINTED AFTER EVERY SUCCESSFUL INSIGHT
219500*    BLOCK (SPEC STEP 11).  THE SKIP/ERROR MESSAGES IN 7010-7040
219600*    DO NOT GET ONE.
219700 2950-PRINT-SEPARATOR.
219800
219900     MOVE SPACES TO WS-RPT-LINE.
220000     MOVE ALL '-' TO WS-RPT-LINE (1:80).
220100     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
220200
220300*****************************************************************
220400* 5010-5150 - ONE FACT-CALCULATION PARAGRAPH PER INTENT.  EACH   *
220500* PRINTS ITS OWN "- FACT: VALUE" LINES DIRECTLY TO INSIGHT-RPT   *
220600* (SAME REPEATED SUBTOTAL-LINE PATTERN D. MARRS HAS USED ON     *
220700* EVERY CASE PROBLEM - THE SHOP NEVER BUILT A GENERIC WRITER).  *
220800*****************************************************************
220900 5010-CALC-TOTAL-REVENUE.
221000
221100     MOVE ZERO TO WS-ACC-CENTS.
221200     PERFORM 5011-SUM-ONE-ORDER
221300         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
221400             WS-ORD-CNT.
221500     PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT.
221600     MOVE SPACES TO WS-RPT-LINE.
221700     STRING '- total_revenue: $' DELIMITED BY SIZE
221800            WS-TRIM-OUT          DELIMITED BY SPACE
221900       INTO WS-RPT-LINE.
222000     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
222100
222200 5011-SUM-ONE-ORDER.
222300     IF WS-ORD-IS-IN-RANGE (WS-SORT-IX) AND WS-ORD-IS-VALID
222400         (WS-SORT-IX)
222500         ADD WS-ORD-TOTAL (WS-SORT-IX) TO WS-ACC-CENTS
222600     END-IF.
222700
222800 5020-CALC-AVG-ORDER-VALUE.
222900
223000     MOVE ZERO TO WS-ACC-CENTS.
223100     MOVE ZERO TO WS-ACC-COUNT.
223200     PERFORM 5021-SUM-ONE-ORDER
223300         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
223400             WS-ORD-CNT.
223500     IF WS-ACC-COUNT > ZERO
223600         COMPUTE WS-ACC-DOLLARS ROUNDED =
223700             WS-ACC-CENTS / (WS-ACC-COUNT * 100)
223800     ELSE
223900         MOVE ZERO TO WS-ACC-DOLLARS
224000     END-IF.
224100     MOVE WS-ACC-DOLLARS TO WS-ED-AMOUNT.
224200     MOVE WS-ED-AMOUNT TO WS-TRIM-IN.
224300     PERFORM 8460-TRIM-LEFT THRU 8460-EXIT.
224400     MOVE SPACES TO WS-RPT-LINE.
224500     STRING '- average_order_value: $' DELIMITED BY SIZE
224600            WS-TRIM-OUT                DELIMITED BY SPACE
224700       INTO WS-RPT-LINE.
224800     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
224900
225000 5021-SUM-ONE-ORDER.
225100     IF WS-ORD-IS-IN-RANGE (WS-SORT-IX) AND WS-ORD-IS-VALID
225200         (WS-SORT-IX)
225300         ADD WS-ORD-TOTAL (WS-SORT-IX) TO WS-ACC-CENTS
225400         ADD 1 TO WS-ACC-COUNT
225500     END-IF.
225600
225700*    5030 IS SHARED BY MAX-ORDER AND MIN-ORDER.  THE CALLER SETS
225800*    WS-SORT-DIRECTION BEFORE PERFORMING THIS PARAGRAPH.
225900 5030-CALC-MAX-MIN-ORDER.
226000
226100     MOVE ZERO TO WS-RANK-CNT.
226200     PERFORM 5031-ADD-ONE-RANK-ROW
226300         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
226400             WS-ORD-CNT.
226500     PERFORM 8520-SORT-RANK-TABLE THRU 8520-EXIT.
226600     MOVE ZERO TO WS-ACC-COUNT.
226700     PERFORM 5033-PRINT-ONE-RANKED-ORDER THRU 5033-EXIT
226800         VARYING WS-SORT-JX FROM 1 BY 1
226900         UNTIL WS-SORT-JX > WS-RANK-CNT
227000            OR WS-ACC-COUNT NOT LESS THAN WS-RESULT-COUNT.
227100
227200 5031-ADD-ONE-RANK-ROW.
227300     IF WS-ORD-IS-IN-RANGE (WS-SORT-IX) AND WS-ORD-IS-VALID
227400         (WS-SORT-IX)
227500         ADD 1 TO WS-RANK-CNT
227600         MOVE WS-SORT-IX     TO WS-RANK-ORD-IX (WS-RANK-CNT)
227700         MOVE WS-ORD-TOTAL (WS-SORT-IX) TO WS-RANK-ORD-TOTAL
227800             (WS-RANK-CNT)
227900     END-IF.
228000
228100 5033-PRINT-ONE-RANKED-ORDER.
228200
228300     ADD 1 TO WS-ACC-COUNT.
228400     MOVE WS-RANK-ORD-IX (WS-SORT-JX) TO WS-BEST-IX.
228500
228600     MOVE SPACES TO WS-RPT-LINE.
228700     STRING '- order: ' DELIMITED BY SIZE
228800            WS-ORD-ID (WS-BEST-IX) DELIMITED BY SPACE
228900       INTO WS-RPT-LINE.
229000     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
229100
229200     MOVE WS-ORD-TOTAL (WS-BEST-IX) TO WS-ACC-CENTS.
229300     PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT.
229400     MOVE SPACES TO WS-RPT-LINE.
229500     STRING '    total: $' DELIMITED BY SIZE
229600            WS-TRIM-OUT    DELIMITED BY SPACE
229700       INTO WS-RPT-LINE.
229800     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
229900
230000     MOVE ZERO TO WS-ITEM-SUM.
230100     PERFORM 5035-PRINT-ONE-ORDER-LINE
230200         VARYING WS-SCAN-IX FROM 1 BY 1 UNTIL WS-SCAN-IX >
230300             WS-LIN-CNT.
230400
230500     COMPUTE WS-TAX-OR-FEE = WS-ORD-TOTAL (WS-BEST-IX) -
230600         WS-ITEM-SUM.
230700     IF WS-TAX-OR-FEE >= -1 AND WS-TAX-OR-FEE <= 1
230800         MOVE ZERO TO WS-TAX-OR-FEE
230900     END-IF.
231000     MOVE WS-TAX-OR-FEE TO WS-ACC-CENTS.
231100     PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT.
231200     MOVE SPACES TO WS-RPT-LINE.
231300     STRING '    tax-or-fee: $' DELIMITED BY SIZE
231400            WS-TRIM-OUT         DELIMITED BY SPACE
231500       INTO WS-RPT-LINE.
231600     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
231700
231800 5033-EXIT.
231900     EXIT.
232000
232100 5035-PRINT-ONE-ORDER-LINE.
232200
232300     IF WS-LN-ORDER-IX (WS-SCAN-IX) = WS-BEST-IX
232400         ADD WS-LN-EFF-PRICE (WS-SCAN-IX) TO WS-ITEM-SUM
232500
232600         MOVE SPACES TO WS-RPT-LINE
232700         STRING '      item: ' DELIMITED BY SIZE
232800                WS-LN-ITEM-NAME (WS-SCAN-IX) DELIMITED BY SPACE
232900           INTO WS-RPT-LINE
233000         WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE
233100
233200         MOVE WS-LN-PRICE (WS-SCAN-IX) TO WS-ACC-CENTS
233300         PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT
233400         MOVE SPACES TO WS-RPT-LINE
233500         STRING '        base price: $' DELIMITED BY SIZE
233600                WS-TRIM-OUT              DELIMITED BY SPACE
233700           INTO WS-RPT-LINE
233800         WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE
233900
234000         COMPUTE WS-ACC-CENTS = WS-LN-EFF-PRICE (WS-SCAN-IX)
234100                               - WS-LN-PRICE (WS-SCAN-IX)
234200         PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT
234300         MOVE SPACES TO WS-RPT-LINE
234400         STRING '        discount: $' DELIMITED BY SIZE
234500                WS-TRIM-OUT           DELIMITED BY SPACE
234600           INTO WS-RPT-LINE
234700         WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE
234800
234900         MOVE WS-LN-EFF-PRICE (WS-SCAN-IX) TO WS-ACC-CENTS
235000         PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT
235100         MOVE SPACES TO WS-RPT-LINE
235200         STRING '        effective price: $' DELIMITED BY SIZE
235300                WS-TRIM-OUT                  DELIMITED BY SPACE
235400           INTO WS-RPT-LINE
235500         WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE
235600     END-IF.
235700
235800 5040-CALC-ORDER-COUNT.
235900
236000     MOVE ZERO TO WS-ACC-COUNT.
236100     PERFORM 5041-COUNT-ONE-ORDER
236200         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
236300             WS-ORD-CNT.
236400     MOVE WS-ACC-COUNT TO WS-ED-COUNT.
236500     MOVE WS-ED-COUNT TO WS-TRIM-IN.
236600     PERFORM 8460-TRIM-LEFT THRU 8460-EXIT.
236700     MOVE SPACES TO WS-RPT-LINE.
236800     STRING '- order_count: ' DELIMITED BY SIZE
236900            WS-TRIM-OUT       DELIMITED BY SPACE
237000       INTO WS-RPT-LINE.
237100     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
237200
237300 5041-COUNT-ONE-ORDER.
237400     IF WS-ORD-IS-IN-RANGE (WS-SORT-IX) AND WS-ORD-IS-VALID
237500         (WS-SORT-IX)
237600         ADD 1 TO WS-ACC-COUNT
237700     END-IF.
237800
237900 5050-CALC-TOP-ITEMS.
238000
238100     PERFORM 6010-BUILD-ITEM-AGG-TABLE THRU 6010-EXIT.
238200
238300     SET WS-SORT-BY-REVENUE  TO TRUE.
238400     SET WS-SORT-DESCENDING  TO TRUE.
238500     PERFORM 8500-SORT-ITEM-TABLE THRU 8500-EXIT.
238600     MOVE SPACES TO WS-RPT-LINE.
238700     STRING '- top_items_by_revenue:' DELIMITED BY SIZE INTO
238800         WS-RPT-LINE.
238900     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
239000     MOVE ZERO TO WS-ACC-COUNT.
239100     PERFORM 5051-PRINT-ONE-ITEM-REV
239200         VARYING WS-SORT-IX FROM 1 BY 1
239300         UNTIL WS-SORT-IX > WS-ITM-CNT
239400            OR WS-ACC-COUNT NOT LESS THAN WS-RESULT-COUNT.
239500
239600     SET WS-SORT-BY-UNITS    TO TRUE.
239700     SET WS-SORT-DESCENDING  TO TRUE.
239800     PERFORM 8500-SORT-ITEM-TABLE THRU 8500-EXIT.
239900     MOVE SPACES TO WS-RPT-LINE.
240000     STRING '- top_items_by_units:' DELIMITED BY SIZE INTO
240100         WS-RPT-LINE.
240200     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
240300     MOVE ZERO TO WS-ACC-COUNT.
240400     PERFORM 5052-PRINT-ONE-ITEM-UNIT
240500         VARYING WS-SORT-IX FROM 1 BY 1
240600         UNTIL WS-SORT-IX > WS-ITM-CNT
240700            OR WS-ACC-COUNT NOT LESS THAN WS-RESULT-COUNT.
240800
240900 5051-PRINT-ONE-ITEM-REV.
241000     ADD 1 TO WS-ACC-COUNT.
241100     MOVE WS-ITM-REVENUE (WS-SORT-IX) TO WS-ACC-CENTS.
241200     PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT.
241300     MOVE SPACES TO WS-RPT-LINE.
241400     STRING '    ' DELIMITED BY SIZE
241500            WS-ITM-NAME (WS-SORT-IX) DELIMITED BY SPACE
241600            ': $'                    DELIMITED BY SIZE
241700            WS-TRIM-OUT              DELIMITED BY SPACE
241800       INTO WS-RPT-LINE.
241900     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
242000
242100 5052-PRINT-ONE-ITEM-UNIT.
242200     ADD 1 TO WS-ACC-COUNT.
242300     MOVE WS-ITM-UNITS (WS-SORT-IX) TO WS-ED-COUNT.
242400     MOVE WS-ED-COUNT TO WS-TRIM-IN.
242500     PERFORM 8460-TRIM-LEFT THRU 8460-EXIT.
242600     MOVE SPACES TO WS-RPT-LINE.
242700     STRING '    ' DELIMITED BY SIZE
242800            WS-ITM-NAME (WS-SORT-IX) DELIMITED BY SPACE
242900            ': '                     DELIMITED BY SIZE
243000            WS-TRIM-OUT              DELIMITED BY SPACE
243100       INTO WS-RPT-LINE.
243200     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
243300
243400 5060-CALC-MOST-FREQUENT-ITEMS.
243500
243600     PERFORM 6010-BUILD-ITEM-AGG-TABLE THRU 6010-EXIT.
243700     SET WS-SORT-BY-UNITS   TO TRUE.
243800     SET WS-SORT-DESCENDING TO TRUE.
243900     PERFORM 8500-SORT-ITEM-TABLE THRU 8500-EXIT.
244000     MOVE SPACES TO WS-RPT-LINE.
244100     STRING '- most_frequent_items:' DELIMITED BY SIZE INTO
244200         WS-RPT-LINE.
244300     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
244400     MOVE ZERO TO WS-ACC-COUNT.
244500     PERFORM 5052-PRINT-ONE-ITEM-UNIT
244600         VARYING WS-SORT-IX FROM 1 BY 1
244700         UNTIL WS-SORT-IX > WS-ITM-CNT
244800            OR WS-ACC-COUNT NOT LESS THAN WS-RESULT-COUNT.
244900
245000 5070-CALC-AVG-ITEMS-PER-ORDER.
245100
245200     MOVE ZERO TO WS-AVGITM-ORD-CNT.
245300     MOVE ZERO TO WS-AVGITM-LINE-TOT.
245400     PERFORM 5071-ADD-ONE-ORDER-LINES
245500         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
245600             WS-ORD-CNT.
245700     IF WS-AVGITM-ORD-CNT > ZERO
245800         COMPUTE WS-ACC-DOLLARS ROUNDED =
245900             WS-AVGITM-LINE-TOT / WS-AVGITM-ORD-CNT
246000     ELSE
246100         MOVE ZERO TO WS-ACC-DOLLARS
246200     END-IF.
246300     MOVE WS-ACC-DOLLARS TO WS-ED-AMOUNT.
246400     MOVE WS-ED-AMOUNT TO WS-TRIM-IN.
246500     PERFORM 8460-TRIM-LEFT THRU 8460-EXIT.
246600     MOVE SPACES TO WS-RPT-LINE.
246700     STRING '- average_items_per_order: ' DELIMITED BY SIZE
246800            WS-TRIM-OUT                   DELIMITED BY SPACE
246900       INTO WS-RPT-LINE.
247000     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
247100
247200 5071-ADD-ONE-ORDER-LINES.
247300     IF WS-ORD-IS-IN-RANGE (WS-SORT-IX) AND WS-ORD-LINE-CNT
247400         (WS-SORT-IX) > ZERO
247500         ADD 1 TO WS-AVGITM-ORD-CNT
247600         ADD WS-ORD-LINE-CNT (WS-SORT-IX) TO WS-AVGITM-LINE-TOT
247700     END-IF.
247800
247900 5080-CALC-DISCOUNT-IMPACT.
248000
248100     MOVE ZERO TO WS-ACC-CENTS.
248200     PERFORM 5081-ADD-ONE-DISCOUNT
248300         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
248400             WS-DSC-CNT.
248500     PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT.
248600     MOVE SPACES TO WS-RPT-LINE.
248700     STRING '- discount_impact: $' DELIMITED BY SIZE
248800            WS-TRIM-OUT            DELIMITED BY SPACE
248900       INTO WS-RPT-LINE.
249000     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
249100
249200 5081-ADD-ONE-DISCOUNT.
249300     MOVE WS-DS-ORDER-IX (WS-SORT-IX) TO WS-BEST-IX.
249400     IF WS-ORD-IS-IN-RANGE (WS-BEST-IX)
249500         ADD WS-DS-AMOUNT (WS-SORT-IX) TO WS-ACC-CENTS
249600     END-IF.
249700
249800 5090-CALC-MAX-DISCOUNT.
249900
250000     MOVE 'N' TO WS-MAXDISC-FOUND.
250100     MOVE ZERO TO WS-MAXDISC-AMOUNT.
250200     PERFORM 5091-TEST-ONE-DISCOUNT
250300         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
250400             WS-DSC-CNT.
250500
250600     IF WS-MAXDISC-FOUND = 'Y'
250700         MOVE SPACES TO WS-RPT-LINE
250800         STRING '- max_discount: order ' DELIMITED BY SIZE
250900                WS-MAXDISC-ORDER-ID      DELIMITED BY SPACE
251000           INTO WS-RPT-LINE
251100         WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE
251200
251300         MOVE WS-MAXDISC-AMOUNT TO WS-ACC-CENTS
251400         PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT
251500         MOVE SPACES TO WS-RPT-LINE
251600         STRING '    amount: $' DELIMITED BY SIZE
251700                WS-TRIM-OUT     DELIMITED BY SPACE
251800           INTO WS-RPT-LINE
251900         WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE
252000
252100         MOVE SPACES TO WS-RPT-LINE
252200         STRING '    type: ' DELIMITED BY SIZE
252300                WS-MAXDISC-TYPE DELIMITED BY SPACE
252400           INTO WS-RPT-LINE
252500         WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE
252600
252700         MOVE SPACES TO WS-RPT-LINE
252800         STRING '    line-item: ' DELIMITED BY SIZE
252900                WS-MAXDISC-LINE-ID DELIMITED BY SPACE
253000           INTO WS-RPT-LINE
253100         WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE
253200     ELSE
253300         MOVE SPACES TO WS-RPT-LINE
253400         STRING '- max_discount: No discounts found' DELIMITED BY
253500             SIZE
253600           INTO WS-RPT-LINE
253700         WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE
253800     END-IF.
253900
254000 5091-TEST-ONE-DISCOUNT.
254100     MOVE WS-DS-ORDER-IX (WS-SORT-IX) TO WS-BEST-IX.
254200     IF WS-ORD-IS-IN-RANGE (WS-BEST-IX)
254300             AND WS-DS-AMOUNT (WS-SORT-IX) > ZERO
254400             AND WS-DS-AMOUNT (WS-SORT-IX) > WS-MAXDISC-AMOUNT
254500         MOVE 'Y' TO WS-MAXDISC-FOUND
254600         MOVE WS-DS-AMOUNT (WS-SORT-IX)  TO WS-MAXDISC-AMOUNT
254700         MOVE WS-ORD-ID (WS-BEST-IX)     TO WS-MAXDISC-ORDER-ID
254800         MOVE WS-DS-LINE-ID (WS-SORT-IX) TO WS-MAXDISC-LINE-ID
254900         IF WS-DS-TYPE (WS-SORT-IX) = SPACES
255000             MOVE 'Unknown' TO WS-MAXDISC-TYPE
255100         ELSE
255200             MOVE WS-DS-TYPE (WS-SORT-IX) TO WS-MAXDISC-TYPE
255300         END-IF
255400     END-IF.
255500
255600 5100-CALC-SALES-BY-EMPLOYEE.
255700
255800     PERFORM 6020-BUILD-EMPLOYEE-AGG-TABLE THRU 6020-EXIT.
255900     SET WS-SORT-BY-REVENUE TO TRUE.
256000     SET WS-SORT-DESCENDING TO TRUE.
256100     PERFORM 8510-SORT-EMP-TABLE THRU 8510-EXIT.
256200     MOVE SPACES TO WS-RPT-LINE.
256300     STRING '- sales_by_employee:' DELIMITED BY SIZE INTO
256400         WS-RPT-LINE.
256500     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
256600     PERFORM 5101-PRINT-ONE-EMPLOYEE
256700         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
256800             WS-EMP-CNT.
256900
257000 5101-PRINT-ONE-EMPLOYEE.
257100     MOVE WS-EMP-REVENUE (WS-SORT-IX) TO WS-ACC-CENTS.
257200     PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT.
257300     MOVE SPACES TO WS-RPT-LINE.
257400     STRING '    ' DELIMITED BY SIZE
257500            WS-EMP-ID (WS-SORT-IX) DELIMITED BY SPACE
257600            ': $'                  DELIMITED BY SIZE
257700            WS-TRIM-OUT            DELIMITED BY SPACE
257800       INTO WS-RPT-LINE.
257900     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
258000
258100 5110-CALC-REFUND-SUMMARY.
258200
258300     MOVE ZERO TO WS-ACC-COUNT.
258400     MOVE ZERO TO WS-ACC-CENTS.
258500     PERFORM 5111-TEST-ONE-LINE
258600         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
258700             WS-LIN-CNT.
258800
258900     MOVE WS-ACC-COUNT TO WS-ED-COUNT.
259000     MOVE WS-ED-COUNT TO WS-TRIM-IN.
259100     PERFORM 8460-TRIM-LEFT THRU 8460-EXIT.
259200     MOVE SPACES TO WS-RPT-LINE.
259300     STRING '- refund_summary: count ' DELIMITED BY SIZE
259400            WS-TRIM-OUT                DELIMITED BY SPACE
259500       INTO WS-RPT-LINE.
259600     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
259700
259800     PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT.
259900     MOVE SPACES TO WS-RPT-LINE.
260000     STRING '    refunded total: $' DELIMITED BY SIZE
260100            WS-TRIM-OUT             DELIMITED BY SPACE
260200       INTO WS-RPT-LINE.
260300     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
260400
260500 5111-TEST-ONE-LINE.
260600     MOVE WS-LN-ORDER-IX (WS-SORT-IX) TO WS-BEST-IX.
260700     IF WS-ORD-IS-IN-RANGE (WS-BEST-IX)
260800             AND WS-LN-REFUND-AMT (WS-SORT-IX) > ZERO
260900         ADD 1 TO WS-ACC-COUNT
261000         ADD WS-LN-PRICE (WS-SORT-IX) TO WS-ACC-CENTS
261100     END-IF.
261200
261300*    NO CATEGORY MASTER FEEDS THIS RELEASE, SO EVERY LINE LANDS
261400*    IN A SINGLE "UNCATEGORIZED" BUCKET - SEE 6030.
261500 5120-CALC-SALES-BY-CATEGORY.
261600
261700     PERFORM 6030-BUILD-CATEGORY-AGG-TABLE THRU 6030-EXIT.
261800     MOVE SPACES TO WS-RPT-LINE.
261900     STRING '- sales_by_category:' DELIMITED BY SIZE INTO
262000         WS-RPT-LINE.
262100     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
262200     PERFORM 5121-PRINT-ONE-CATEGORY
262300         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
262400             WS-CAT-CNT.
262500
262600 5121-PRINT-ONE-CATEGORY.
262700     MOVE WS-CAT-REVENUE (WS-SORT-IX) TO WS-ACC-CENTS.
262800     PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT.
262900     MOVE SPACES TO WS-RPT-LINE.
263000     STRING '    ' DELIMITED BY SIZE
263100            WS-CAT-NAME (WS-SORT-IX) DELIMITED BY SPACE
263200            ': $'                    DELIMITED BY SIZE
263300            WS-TRIM-OUT              DELIMITED BY SPACE
263400       INTO WS-RPT-LINE.
263500     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
263600
263700 5130-CALC-SALES-TREND.
263800
263900     PERFORM 6040-BUILD-DATE-AGG-TABLE THRU 6040-EXIT.
264000     PERFORM 8530-SORT-DATE-TABLE THRU 8530-EXIT.
264100     MOVE SPACES TO WS-RPT-LINE.
264200     STRING '- sales_trend:' DELIMITED BY SIZE INTO WS-RPT-LINE.
264300     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
264400     PERFORM 5131-PRINT-ONE-TREND-DATE
264500         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
264600             WS-DAT-CNT.
264700
264800 5131-PRINT-ONE-TREND-DATE.
264900     MOVE WS-DAT-YY (WS-SORT-IX) TO WS-CAL-YY.
265000     MOVE WS-DAT-MM (WS-SORT-IX) TO WS-CAL-MM.
265100     MOVE WS-DAT-DD (WS-SORT-IX) TO WS-CAL-DD.
265200     SET WS-USE-SHORT-MONTH TO TRUE.
265300     PERFORM 8400-FORMAT-DATE-LONG THRU 8400-EXIT.
265400     MOVE WS-DAT-REVENUE (WS-SORT-IX) TO WS-ACC-CENTS.
265500     PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT.
265600     MOVE SPACES TO WS-RPT-LINE.
265700     STRING '    ' DELIMITED BY SIZE
265800            WS-FMT-DATE-LONG (1:12) DELIMITED BY SIZE
265900            ': $'                   DELIMITED BY SIZE
266000            WS-TRIM-OUT             DELIMITED BY SPACE
266100       INTO WS-RPT-LINE.
266200     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
266300
266400*    HOUR-OF-DAY IS THE SUBSCRIPT ITSELF (HR-IX 1 THRU 24 = HOUR
266500*    0 THRU 23) SO NO SORT IS NEEDED - THE TABLE IS ALREADY IN
266600*    ASCENDING HOUR ORDER.
266700 5140-CALC-HOURLY-SALES.
266800
266900     PERFORM 6050-BUILD-HOUR-AGG-TABLE THRU 6050-EXIT.
267000     MOVE SPACES TO WS-RPT-LINE.
267100     STRING '- hourly_sales:' DELIMITED BY SIZE INTO WS-RPT-LINE.
267200     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
267300     PERFORM 5141-PRINT-ONE-HOUR
267400         VARYING HR-IX FROM 1 BY 1 UNTIL HR-IX > 24.
267500
267600 5141-PRINT-ONE-HOUR.
267700     IF WS-HR-IS-POPULATED (HR-IX)
267800         COMPUTE WS-LOOP-N = HR-IX - 1
267900         MOVE WS-LOOP-N TO WS-ED-HOUR
268000         MOVE WS-HR-REVENUE (HR-IX) TO WS-ACC-CENTS
268100         PERFORM 8450-EDIT-AMOUNT THRU 8450-EXIT
268200         MOVE SPACES TO WS-RPT-LINE
268300         STRING '    ' DELIMITED BY SIZE
268400                WS-ED-HOUR    DELIMITED BY SIZE
268500                ':00: $'      DELIMITED BY SIZE
268600                WS-TRIM-OUT   DELIMITED BY SPACE
268700           INTO WS-RPT-LINE
268800         WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE
268900     END-IF.
269000
269100 5150-CALC-GENERAL.
269200
269300     MOVE SPACES TO WS-RPT-LINE.
269400     STRING '- Raw order data loaded, no structured metrics.'
269500         DELIMITED BY SIZE INTO WS-RPT-LINE.
269600     WRITE PRTLINE FROM WS-RPT-LINE AFTER ADVANCING 1 LINE.
269700
269800*****************************************************************
269900* 6010-6050 - AGGREGATION-TABLE BUILDERS.  EACH RESETS ITS OWN   *
270000* TABLE AND SCANS THE LINE/ORDER TABLE ONCE, FOLDING REPEAT      *
270100* KEYS TOGETHER WITH A LINEAR LOOKUP (SAME JOIN IDIOM AS 2354).  *
270200*****************************************************************
270300 6010-BUILD-ITEM-AGG-TABLE.
270400
270500     MOVE ZERO TO WS-ITM-CNT.
270600     PERFORM 6011-ADD-ONE-LINE-TO-ITEMS
270700         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
270800             WS-LIN-CNT.
270900
271000 6010-EXIT.
271100     EXIT.
271200
271300 6011-ADD-ONE-LINE-TO-ITEMS.
271400     MOVE WS-LN-ORDER-IX (WS-SORT-IX) TO WS-BEST-IX.
271500     IF WS-ORD-IS-IN-RANGE (WS-BEST-IX)
271600             AND WS-LN-ITEM-NAME (WS-SORT-IX) NOT = SPACES
271700         MOVE WS-LN-QTY (WS-SORT-IX) TO WS-WORK-UNITS
271800         IF WS-WORK-UNITS = ZERO
271900             MOVE 1 TO WS-WORK-UNITS
272000         END-IF
272100         SUBTRACT WS-LN-REFUND-QTY (WS-SORT-IX) FROM WS-WORK-UNITS
272200         IF WS-WORK-UNITS < ZERO
272300             MOVE ZERO TO WS-WORK-UNITS
272400         END-IF
272500
272600         MOVE ZERO TO WS-SORT-JX
272700         PERFORM 6012-FIND-ITEM-ROW
272800             VARYING ITM-IX FROM 1 BY 1
272900             UNTIL ITM-IX > WS-ITM-CNT OR WS-SORT-JX > ZERO
273000
273100         IF WS-SORT-JX = ZERO
273200             ADD 1 TO WS-ITM-CNT
273300             MOVE WS-ITM-CNT TO WS-SORT-JX
273400             MOVE WS-LN-ITEM-NAME (WS-SORT-IX) TO WS-ITM-NAME
273500                 (WS-SORT-JX)
273600             MOVE ZERO TO WS-ITM-REVENUE (WS-SORT-JX)
273700             MOVE ZERO TO WS-ITM-UNITS (WS-SORT-JX)
273800         END-IF
273900
274000         ADD WS-LN-EFF-PRICE (WS-SORT-IX) TO WS-ITM-REVENUE
274100             (WS-SORT-JX)
274200         ADD WS-WORK-UNITS TO WS-ITM-UNITS (WS-SORT-JX)
274300     END-IF.
274400
274500 6012-FIND-ITEM-ROW.
274600     IF WS-ITM-NAME (ITM-IX) = WS-LN-ITEM-NAME (WS-SORT-IX)
274700         MOVE ITM-IX TO WS-SORT-JX
274800     END-IF.
274900
275000 6020-BUILD-EMPLOYEE-AGG-TABLE.
275100
275200     MOVE ZERO TO WS-EMP-CNT.
275300     PERFORM 6021-ADD-ONE-ORDER-TO-EMP
275400         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
275500             WS-ORD-CNT.
275600
275700 6020-EXIT.
275800     EXIT.
275900
276000 6021-ADD-ONE-ORDER-TO-EMP.
276100     IF WS-ORD-IS-IN-RANGE (WS-SORT-IX)
276200         MOVE ZERO TO WS-SORT-JX
276300         PERFORM 6022-FIND-EMP-ROW
276400             VARYING EMP-IX FROM 1 BY 1
276500             UNTIL EMP-IX > WS-EMP-CNT OR WS-SORT-JX > ZERO
276600
276700         IF WS-SORT-JX = ZERO
276800             ADD 1 TO WS-EMP-CNT
276900             MOVE WS-EMP-CNT TO WS-SORT-JX
277000             MOVE WS-ORD-EMP-ID (WS-SORT-IX) TO WS-EMP-ID
277100                 (WS-SORT-JX)
277200             MOVE ZERO TO WS-EMP-REVENUE (WS-SORT-JX)
277300         END-IF
277400
277500         ADD WS-ORD-TOTAL (WS-SORT-IX) TO WS-EMP-REVENUE
277600             (WS-SORT-JX)
277700     END-IF.
277800
277900 6022-FIND-EMP-ROW.
278000     IF WS-EMP-ID (EMP-IX) = WS-ORD-EMP-ID (WS-SORT-IX)
278100         MOVE EMP-IX TO WS-SORT-JX
278200     END-IF.
278300
278400*    NO CATEGORY MASTER IS FED IN THIS RELEASE, SO EVERY LINE
278500*    ITEM FALLS INTO A SINGLE "UNCATEGORIZED" BUCKET.
278600 6030-BUILD-CATEGORY-AGG-TABLE.
278700
278800     MOVE 1 TO WS-CAT-CNT.
278900     MOVE 'Uncategorized' TO WS-CAT-NAME (1).
279000     MOVE ZERO TO WS-CAT-REVENUE (1).
279100     PERFORM 6031-ADD-ONE-LINE-TO-CAT
279200         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
279300             WS-LIN-CNT.
279400
279500 6030-EXIT.
279600     EXIT.
279700
279800 6031-ADD-ONE-LINE-TO-CAT.
279900     MOVE WS-LN-ORDER-IX (WS-SORT-IX) TO WS-BEST-IX.
280000     IF WS-ORD-IS-IN-RANGE (WS-BEST-IX)
280100         ADD WS-LN-EFF-PRICE (WS-SORT-IX) TO WS-CAT-REVENUE (1)
280200     END-IF.
280300
280400 6040-BUILD-DATE-AGG-TABLE.
280500
280600     MOVE ZERO TO WS-DAT-CNT.
280700     PERFORM 6041-ADD-ONE-ORDER-TO-DATE
280800         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
280900             WS-ORD-CNT.
281000
281100 6040-EXIT.
281200     EXIT.
281300
281400 6041-ADD-ONE-ORDER-TO-DATE.
281500     IF WS-ORD-IS-IN-RANGE (WS-SORT-IX) AND WS-ORD-TS-IS-OK
281600         (WS-SORT-IX)
281700         MOVE ZERO TO WS-SORT-JX
281800         PERFORM 6042-FIND-DATE-ROW
281900             VARYING DAT-IX FROM 1 BY 1
282000             UNTIL DAT-IX > WS-DAT-CNT OR WS-SORT-JX > ZERO
282100
282200         IF WS-SORT-JX = ZERO
282300             ADD 1 TO WS-DAT-CNT
282400             MOVE WS-DAT-CNT TO WS-SORT-JX
282500             MOVE WS-ORD-CYY (WS-SORT-IX) TO WS-DAT-YY
282600                 (WS-SORT-JX)
282700             MOVE WS-ORD-CMM (WS-SORT-IX) TO WS-DAT-MM
282800                 (WS-SORT-JX)
282900             MOVE WS-ORD-CDD (WS-SORT-IX) TO WS-DAT-DD
283000                 (WS-SORT-JX)
283100             MOVE ZERO TO WS-DAT-REVENUE (WS-SORT-JX)
283200         END-IF
283300
283400         ADD WS-ORD-TOTAL (WS-SORT-IX) TO WS-DAT-REVENUE
283500             (WS-SORT-JX)
283600     END-IF.
283700
283800 6042-FIND-DATE-ROW.
283900     IF WS-DAT-YY (DAT-IX) = WS-ORD-CYY (WS-SORT-IX)
284000             AND WS-DAT-MM (DAT-IX) = WS-ORD-CMM (WS-SORT-IX)
284100             AND WS-DAT-DD (DAT-IX) = WS-ORD-CDD (WS-SORT-IX)
284200         MOVE DAT-IX TO WS-SORT-JX
284300     END-IF.
284400
284500*    FIXED 24-SLOT TABLE - CLEARED EVERY QUERY SINCE THE SLOTS
284600*    ARE ADDRESSED BY HOUR-OF-DAY RATHER THAN BUILT UP BY COUNT.
284700 6050-BUILD-HOUR-AGG-TABLE.
284800
284900     PERFORM 6051-CLEAR-ONE-HOUR
285000         VARYING HR-IX FROM 1 BY 1 UNTIL HR-IX > 24.
285100     PERFORM 6052-ADD-ONE-ORDER-TO-HOUR
285200         VARYING WS-SORT-IX FROM 1 BY 1 UNTIL WS-SORT-IX >
285300             WS-ORD-CNT.
285400
285500 6050-EXIT.
285600     EXIT.
285700
285800 6051-CLEAR-ONE-HOUR.
285900     MOVE ZERO TO WS-HR-REVENUE (HR-IX).
286000     MOVE 'N' TO WS-HR-HAS-DATA (HR-IX).
286100
286200 6052-ADD-ONE-ORDER-TO-HOUR.
286300     IF WS-ORD-IS-IN-RANGE (WS-SORT-IX) AND WS-ORD-TS-IS-OK
286400         (WS-SORT-IX)
286500         COMPUTE WS-SORT-JX = WS-ORD-CHH (WS-SORT-IX) + 1
286600         ADD WS-ORD-TOTAL (WS-SORT-IX) TO WS-HR-REVENUE
286700             (WS-SORT-JX)
286800         MOVE 'Y' TO WS-HR-HAS-DATA (WS-SORT-JX)
286900     END-IF.
287000
287100*    8450 CONVERTS WHATEVER SUM OF CENTS THE CALLER LEFT IN
287200*    WS-ACC-CENTS INTO A LEFT-JUSTIFIED DOLLAR STRING IN
287300*    WS-TRIM-OUT, READY TO STRING INTO A REPORT LINE.
287400 8450-EDIT-AMOUNT.
287500
287600     COMPUTE WS-ACC-DOLLARS ROUNDED = WS-ACC-CENTS / 100.
287700     MOVE WS-ACC-DOLLARS TO WS-ED-AMOUNT.
287800     MOVE WS-ED-AMOUNT TO WS-TRIM-IN.
287900     PERFORM 8460-TRIM-LEFT THRU 8460-EXIT.
288000
288100 8450-EXIT.
288200     EXIT.
288300
288400*****************************************************************
288500* 8500-8526 - BUBBLE SORTS OVER THE AGGREGATION/RANKING TABLES.  *
288600* EACH REPEATS A COMPARE-AND-SWAP PASS UNTIL A PASS MAKES NO     *
288700* SWAPS - THE SAME "KEEP PASSING UNTIL NOTHING MOVES" BUBBLE     *
288800* SORT TAUGHT IN COBOL 3 (NO SORT VERB - THESE ARE WORKING       *
288900* TABLES, NOT FILES).                                            *
289000*****************************************************************
289100 8500-SORT-ITEM-TABLE.
289200
289300     MOVE 'Y' TO WS-SORT-SWAPPED.
289400     PERFORM 8505-ITEM-BUBBLE-PASS
289500         UNTIL NOT WS-A-SWAP-HAPPENED.
289600
289700 8500-EXIT.
289800     EXIT.
289900
290000 8505-ITEM-BUBBLE-PASS.
290100     MOVE 'N' TO WS-SORT-SWAPPED.
290200     PERFORM 8506-COMPARE-ONE-ITEM-PAIR
290300         VARYING WS-SORT-IX FROM 1 BY 1
290400         UNTIL WS-SORT-IX > WS-ITM-CNT - 1.
290500
290600 8506-COMPARE-ONE-ITEM-PAIR.
290700     MOVE ZERO TO WS-SORT-JX.
290800     IF WS-SORT-BY-REVENUE
290900         IF (WS-SORT-DESCENDING AND
291000               WS-ITM-REVENUE (WS-SORT-IX) < WS-ITM-REVENUE
291100                   (WS-SORT-IX + 1))
291200            OR (WS-SORT-ASCENDING AND
291300               WS-ITM-REVENUE (WS-SORT-IX) > WS-ITM-REVENUE
291400                   (WS-SORT-IX + 1))
291500             MOVE 1 TO WS-SORT-JX
291600         END-IF
291700     ELSE
291800         IF (WS-SORT-DESCENDING AND
291900               WS-ITM-UNITS (WS-SORT-IX) < WS-ITM-UNITS
292000                   (WS-SORT-IX + 1))
292100            OR (WS-SORT-ASCENDING AND
292200               WS-ITM-UNITS (WS-SORT-IX) > WS-ITM-UNITS
292300                   (WS-SORT-IX + 1))
292400             MOVE 1 TO WS-SORT-JX
292500         END-IF
292600     END-IF.
292700     IF WS-SORT-JX = 1
292800         MOVE WS-ITM-NAME (WS-SORT-IX)        TO WS-SWAP-NAME
292900         MOVE WS-ITM-REVENUE (WS-SORT-IX)     TO WS-SWAP-REVENUE
293000         MOVE WS-ITM-UNITS (WS-SORT-IX)       TO WS-SWAP-UNITS
293100         MOVE WS-ITM-NAME (WS-SORT-IX + 1) TO WS-ITM-NAME
293200             (WS-SORT-IX)
293300         MOVE WS-ITM-REVENUE (WS-SORT-IX + 1) TO WS-ITM-REVENUE
293400             (WS-SORT-IX)
293500         MOVE WS-ITM-UNITS (WS-SORT-IX + 1) TO WS-ITM-UNITS
293600             (WS-SORT-IX)
293700         MOVE WS-SWAP-NAME TO WS-ITM-NAME (WS-SORT-IX + 1)
293800         MOVE WS-SWAP-REVENUE TO WS-ITM-REVENUE (WS-SORT-IX + 1)
293900         MOVE WS-SWAP-UNITS TO WS-ITM-UNITS (WS-SORT-IX + 1)
294000         MOVE 'Y' TO WS-SORT-SWAPPED
294100     END-IF.
294200
294300 8510-SORT-EMP-TABLE.
294400
294500     MOVE 'Y' TO WS-SORT-SWAPPED.
294600     PERFORM 8515-EMP-BUBBLE-PASS
294700         UNTIL NOT WS-A-SWAP-HAPPENED.
294800
294900 8510-EXIT.
295000     EXIT.
295100
295200 8515-EMP-BUBBLE-PASS.
295300     MOVE 'N' TO WS-SORT-SWAPPED.
295400     PERFORM 8516-COMPARE-ONE-EMP-PAIR
295500         VARYING WS-SORT-IX FROM 1 BY 1
295600         UNTIL WS-SORT-IX > WS-EMP-CNT - 1.
295700
295800 8516-COMPARE-ONE-EMP-PAIR.
295900     MOVE ZERO TO WS-SORT-JX.
296000     IF (WS-SORT-DESCENDING AND
296100           WS-EMP-REVENUE (WS-SORT-IX) < WS-EMP-REVENUE
296200               (WS-SORT-IX + 1))
296300        OR (WS-SORT-ASCENDING AND
296400           WS-EMP-REVENUE (WS-SORT-IX) > WS-EMP-REVENUE
296500               (WS-SORT-IX + 1))
296600         MOVE 1 TO WS-SORT-JX
296700     END-IF.
296800     IF WS-SORT-JX = 1
296900         MOVE WS-EMP-ID (WS-SORT-IX)           TO WS-SWAP-ID
297000         MOVE WS-EMP-REVENUE (WS-SORT-IX)      TO WS-SWAP-REVENUE
297100         MOVE WS-EMP-ID (WS-SORT-IX + 1) TO WS-EMP-ID (WS-SORT-IX)
297200         MOVE WS-EMP-REVENUE (WS-SORT-IX + 1) TO WS-EMP-REVENUE
297300             (WS-SORT-IX)
297400         MOVE WS-SWAP-ID TO WS-EMP-ID (WS-SORT-IX + 1)
297500         MOVE WS-SWAP-REVENUE TO WS-EMP-REVENUE (WS-SORT-IX + 1)
297600         MOVE 'Y' TO WS-SORT-SWAPPED
297700     END-IF.
297800
297900*    MAX-ORDER / MIN-ORDER RANKING TABLE SORT - DIRECTION ONLY,
298000*    SINCE THE RANK TABLE CARRIES A SINGLE NUMERIC KEY.
298100 8520-SORT-RANK-TABLE.
298200
298300     MOVE 'Y' TO WS-SORT-SWAPPED.
298400     PERFORM 8525-RANK-BUBBLE-PASS
298500         UNTIL NOT WS-A-SWAP-HAPPENED.
298600
298700 8520-EXIT.
298800     EXIT.
298900
299000 8525-RANK-BUBBLE-PASS.
299100     MOVE 'N' TO WS-SORT-SWAPPED.
299200     PERFORM 8526-COMPARE-ONE-RANK-PAIR
299300         VARYING WS-SORT-IX FROM 1 BY 1
299400         UNTIL WS-SORT-IX > WS-RANK-CNT - 1.
299500
299600 8526-COMPARE-ONE-RANK-PAIR.
299700     MOVE ZERO TO WS-SORT-JX.
299800     IF (WS-SORT-DESCENDING AND
299900           WS-RANK-ORD-TOTAL (WS-SORT-IX) < WS-RANK-ORD-TOTAL
300000               (WS-SORT-IX + 1))
300100        OR (WS-SORT-ASCENDING AND
300200           WS-RANK-ORD-TOTAL (WS-SORT-IX) > WS-RANK-ORD-TOTAL
300300               (WS-SORT-IX + 1))
300400         MOVE 1 TO WS-SORT-JX
300500     END-IF.
300600     IF WS-SORT-JX = 1
300700         MOVE WS-RANK-ORD-IX (WS-SORT-IX)        TO WS-SWAP-ORD-IX
300800         MOVE WS-RANK-ORD-TOTAL (WS-SORT-IX) TO WS-SWAP-ORD-TOTAL
300900         MOVE WS-RANK-ORD-IX (WS-SORT-IX + 1) TO WS-RANK-ORD-IX
301000             (WS-SORT-IX)
301100         MOVE WS-RANK-ORD-TOTAL (WS-SORT-IX + 1) TO
301200             WS-RANK-ORD-TOTAL (WS-SORT-IX)
301300         MOVE WS-SWAP-ORD-IX TO WS-RANK-ORD-IX (WS-SORT-IX + 1)
301400         MOVE WS-SWAP-ORD-TOTAL TO WS-RANK-ORD-TOTAL (WS-SORT-IX +
301500             1)
301600         MOVE 'Y' TO WS-SORT-SWAPPED
301700     END-IF.
301800
301900*    SALES-TREND DATE TABLE SORT - ALWAYS ASCENDING BY DATE;
302000*    NO DIRECTION SWITCH NEEDED (SPEC ORDERS TREND ROWS OLDEST
302100*    FIRST REGARDLESS OF QUERY WORDING).
302200 8530-SORT-DATE-TABLE.
302300
302400     MOVE 'Y' TO WS-SORT-SWAPPED.
302500     PERFORM 8535-DATE-BUBBLE-PASS
302600         UNTIL NOT WS-A-SWAP-HAPPENED.
302700
302800 8530-EXIT.
302900     EXIT.
303000
303100 8535-DATE-BUBBLE-PASS.
303200     MOVE 'N' TO WS-SORT-SWAPPED.
303300     PERFORM 8536-COMPARE-ONE-DATE-PAIR
303400         VARYING WS-SORT-IX FROM 1 BY 1
303500         UNTIL WS-SORT-IX > WS-DAT-CNT - 1.
303600
303700 8536-COMPARE-ONE-DATE-PAIR.
303800     MOVE ZERO TO WS-SORT-JX.
303900     IF WS-DAT-YY (WS-SORT-IX) > WS-DAT-YY (WS-SORT-IX + 1)
304000         MOVE 1 TO WS-SORT-JX
304100     END-IF.
304200     IF WS-SORT-JX = ZERO
304300             AND WS-DAT-YY (WS-SORT-IX) = WS-DAT-YY (WS-SORT-IX +
304400                 1)
304500             AND WS-DAT-MM (WS-SORT-IX) > WS-DAT-MM (WS-SORT-IX +
304600                 1)
304700         MOVE 1 TO WS-SORT-JX
304800     END-IF.
304900     IF WS-SORT-JX = ZERO
305000             AND WS-DAT-YY (WS-SORT-IX) = WS-DAT-YY (WS-SORT-IX +
305100                 1)
305200             AND WS-DAT-MM (WS-SORT-IX) = WS-DAT-MM (WS-SORT-IX +
305300                 1)
305400             AND WS-DAT-DD (WS-SORT-IX) > WS-DAT-DD (WS-SORT-IX +
305500                 1)
305600         MOVE 1 TO WS-SORT-JX
305700     END-IF.
305800     IF WS-SORT-JX = 1
305900         MOVE WS-DAT-YY (WS-SORT-IX)          TO WS-SWAP-YY
306000         MOVE WS-DAT-MM (WS-SORT-IX)          TO WS-SWAP-MM
306100         MOVE WS-DAT-DD (WS-SORT-IX)          TO WS-SWAP-DD
306200         MOVE WS-DAT-REVENUE (WS-SORT-IX)     TO WS-SWAP-REVENUE
306300         MOVE WS-DAT-YY (WS-SORT-IX + 1) TO WS-DAT-YY (WS-SORT-IX)
306400         MOVE WS-DAT-MM (WS-SORT-IX + 1) TO WS-DAT-MM (WS-SORT-IX)
306500         MOVE WS-DAT-DD (WS-SORT-IX + 1) TO WS-DAT-DD (WS-SORT-IX)
306600         MOVE WS-DAT-REVENUE (WS-SORT-IX + 1) TO WS-DAT-REVENUE
306700             (WS-SORT-IX)
306800         MOVE WS-SWAP-YY TO WS-DAT-YY (WS-SORT-IX + 1)
306900         MOVE WS-SWAP-MM TO WS-DAT-MM (WS-SORT-IX + 1)
307000         MOVE WS-SWAP-DD TO WS-DAT-DD (WS-SORT-IX + 1)
307100         MOVE WS-SWAP-REVENUE TO WS-DAT-REVENUE (WS-SORT-IX + 1)
307200         MOVE 'Y' TO WS-SORT-SWAPPED
307300     END-IF.
307400
